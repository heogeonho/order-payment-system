000100*
000200* SLORDRSP.CBL -- FILE-CONTROL entry for the create-order response file
000300*
000400     SELECT ORDER-RESPONSE-OUT
000500         ASSIGN TO "ORDRRESP"
000600         ORGANIZATION IS SEQUENTIAL
000700         FILE STATUS IS ORDRSP-FILE-STATUS.
