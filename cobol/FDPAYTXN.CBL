000100*
000200* FDPAYTXN.CBL -- approve-payment request transaction layout
000300*
000400 FD  PAYMENT-TXN-IN
000500     LABEL RECORDS ARE STANDARD.
000600*
000700 01  APPROVE-PAYMENT-REQUEST.
000800     05  APRQ-ORDER-ID           PIC X(50).
000900     05  APRQ-PAYMENT-KEY        PIC X(100).
001000     05  APRQ-AMOUNT             PIC 9(11).
001100     05  FILLER                  PIC X(20).
