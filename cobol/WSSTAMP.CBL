000100*
000200* WSSTAMP.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    WORKING-STORAGE to be used by PLGENERAL.CBL for stamping
000600*    CREATED-AT / UPDATED-AT on ORDER, PAYMENT and ORDER-HISTORY
000700*    records.  Reworked 1998-02-09 (R.T.) from the old wsdate.cbl
000800*    interactive date-entry work area -- this run has no terminal,
000900*    so an ACCEPT FROM DATE/TIME feeds it instead of an operator
000920*    keying a date in at a screen.
001000*-------------------------------------------------------------------------
001100*
001200      01  WSTMP-CURRENT-DATE-TIME.
001300          05  WSTMP-CCYY              PIC 9(04).
001400          05  WSTMP-MM                PIC 9(02).
001500          05  WSTMP-DD                PIC 9(02).
001600          05  WSTMP-HH                PIC 9(02).
001700          05  WSTMP-MI                PIC 9(02).
001800          05  WSTMP-SS                PIC 9(02).
001900          05  FILLER                  PIC X(09).
001910*
001920*---------- ACCEPT work fields, broken out by REDEFINES below ----------
001930      01  WS-ACCEPT-DATE-FIELD        PIC 9(08).
001940      01  WS-ACCEPT-DATE-FIELD-R REDEFINES WS-ACCEPT-DATE-FIELD.
001950          05  WS-ACCEPT-CCYY          PIC 9(04).
001960          05  WS-ACCEPT-MM            PIC 9(02).
001970          05  WS-ACCEPT-DD            PIC 9(02).
001980*
001990      01  WS-ACCEPT-TIME-FIELD        PIC 9(08).
002000      01  WS-ACCEPT-TIME-FIELD-R REDEFINES WS-ACCEPT-TIME-FIELD.
002010          05  WS-ACCEPT-HH            PIC 9(02).
002020          05  WS-ACCEPT-MI            PIC 9(02).
002030          05  WS-ACCEPT-SS            PIC 9(02).
002040          05  WS-ACCEPT-CC            PIC 9(02).
002050*
002100      01  WSTMP-STAMP-19.
002200          05  WSTMP-19-CCYY           PIC 9(04).
002300          05  WSTMP-19-DASH-1         PIC X(01)  VALUE "-".
002400          05  WSTMP-19-MM             PIC 9(02).
002500          05  WSTMP-19-DASH-2         PIC X(01)  VALUE "-".
002600          05  WSTMP-19-DD             PIC 9(02).
002700          05  WSTMP-19-SPACE          PIC X(01)  VALUE SPACE.
002800          05  WSTMP-19-HH             PIC 9(02).
002900          05  WSTMP-19-COLON-1        PIC X(01)  VALUE ":".
003000          05  WSTMP-19-MI             PIC 9(02).
003100          05  WSTMP-19-COLON-2        PIC X(01)  VALUE ":".
003200          05  WSTMP-19-SS             PIC 9(02).
003250          05  FILLER                  PIC X(05).
003300*
003400      77  WSTMP-TODAY-CCYYMMDD        PIC 9(08).
003600*
003700*---------- Abort-path fields used by PLGENERAL.CBL 910-ABORT-RUN-ON-FILE-ERROR
003800      77  WS-ABORT-FILE-NAME          PIC X(12).
003900      77  WS-ABORT-FILE-STATUS        PIC XX.
004000      77  WS-ABORT-PARAGRAPH          PIC X(30).
