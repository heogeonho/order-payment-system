000100*
000200* PLGENERAL.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    Shared housekeeping paragraphs, COPYd into the tail of the
000600*    PROCEDURE DIVISION of every program in this run the same way
000700*    the old screen-I/O PLGENERAL.CBL was COPYd into every AP-system
000800*    maintenance program.  Rewritten 1987-06-01 (L.F.) for batch use
000900*    -- CLEAR-SCREEN/JUMP-LINE/CONFIRM-EXECUTION served no purpose
001000*    once the operator prompts went away, so this version carries
001100*    the date/time stamp routine and the one abend path every batch
001200*    program needs instead.
001300*    1999-01-11 (S.A.) Y2K -- ACCEPT FROM DATE CHANGED TO ACCEPT FROM
001310*    DATE YYYYMMDD SO WSTMP-CCYY CARRIES A FULL 4-DIGIT CENTURY AND
001320*    YEAR; NO MORE 2-DIGIT YEAR MATH ANYWHERE IN THIS PARAGRAPH.
001500*-------------------------------------------------------------------------
001600*
001700 900-STAMP-CURRENT-DATE-TIME.
001800*
001810     ACCEPT WS-ACCEPT-DATE-FIELD FROM DATE YYYYMMDD.
001820     ACCEPT WS-ACCEPT-TIME-FIELD FROM TIME.
001830*
001840     MOVE WS-ACCEPT-CCYY TO WSTMP-CCYY.
001850     MOVE WS-ACCEPT-MM   TO WSTMP-MM.
001860     MOVE WS-ACCEPT-DD   TO WSTMP-DD.
001870     MOVE WS-ACCEPT-HH   TO WSTMP-HH.
001880     MOVE WS-ACCEPT-MI   TO WSTMP-MI.
001890     MOVE WS-ACCEPT-SS   TO WSTMP-SS.
001900*
001910     MOVE WSTMP-CCYY  TO WSTMP-19-CCYY.
002100     MOVE WSTMP-MM    TO WSTMP-19-MM.
002200     MOVE WSTMP-DD    TO WSTMP-19-DD.
002300     MOVE WSTMP-HH    TO WSTMP-19-HH.
002400     MOVE WSTMP-MI    TO WSTMP-19-MI.
002500     MOVE WSTMP-SS    TO WSTMP-19-SS.
002600*
002700     COMPUTE WSTMP-TODAY-CCYYMMDD =
002800         WSTMP-CCYY * 10000 + WSTMP-MM * 100 + WSTMP-DD.
002900*
003000 900-EXIT.
003100     EXIT.
003200*_________________________________________________________________________
003300*
003400 910-ABORT-RUN-ON-FILE-ERROR.
003500*
003600     DISPLAY "*** " WS-ABORT-FILE-NAME " FILE ERROR -- STATUS "
003700             WS-ABORT-FILE-STATUS " ***".
003800     DISPLAY "*** RUN TERMINATED BY " WS-ABORT-PARAGRAPH " ***".
003900     GO TO 999-ABEND-EXIT.
004000*
004100 910-EXIT.
004200     EXIT.
004300*_________________________________________________________________________
