000100*
000200* FDCONTRL.CBL -- run control record layout
000300*
000400 FD  CONTROL-FILE
000500     LABEL RECORDS ARE STANDARD.
000600*
000700 01  CONTROL-RECORD.
000800     05  CONTROL-KEY             PIC 9(01).
000900     05  CONTROL-RUN-DATE        PIC 9(08).
001000     05  CONTROL-LAST-ORDER-SEQ  PIC 9(04).
001100     05  CONTROL-LAST-PAYMENT-ID PIC 9(09).
001200     05  CONTROL-LAST-HISTORY-ID PIC 9(09).
001300     05  FILLER                  PIC X(20).
