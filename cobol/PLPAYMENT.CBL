000100*
000200* PLPAYMENT.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    PAYMENT-MASTER is write-once per payment in the normal case, but
000600*    the payment system guards against a second APPROVE request for an
000700*    order that already has a PAYMENT-MASTER row -- this paragraph
000800*    carries that guard forward.  Loaded into PAY-TABLE the same way
000900*    PLORDER.CBL loads ORD-TABLE; no rewrite pass is needed here
001000*    because an approved or declined payment is never revisited.
001100*-------------------------------------------------------------------------
001200*
001300 680-LOAD-PAYMENT-TABLE.
001400*
001500     OPEN INPUT PAYMENT-MASTER.
001600     IF NOT PAYMST-SUCCESSFUL
001700         MOVE "PAYMENT-MASTER" TO WS-ABORT-FILE-NAME
001800         MOVE PAYMST-FILE-STATUS TO WS-ABORT-FILE-STATUS
001900         MOVE "680-LOAD-PAYMENT-TABLE" TO WS-ABORT-PARAGRAPH
002000         PERFORM 910-ABORT-RUN-ON-FILE-ERROR.
002100*
002200     MOVE ZERO TO WS-PAYMENT-TABLE-COUNT.
002300     PERFORM 681-READ-ONE-PAYMENT-RECORD.
002400     PERFORM 681-READ-ONE-PAYMENT-RECORD
002500         UNTIL PAYMST-AT-END
002600            OR WS-PAYMENT-TABLE-COUNT = WS-PAYMENT-TABLE-MAX.
002700     CLOSE PAYMENT-MASTER.
002800*
002900 680-EXIT.
003000     EXIT.
003100*_________________________________________________________________________
003200*
003300 681-READ-ONE-PAYMENT-RECORD.
003400*
003500     READ PAYMENT-MASTER
003600         AT END
003700             CONTINUE.
003750*
003800     IF NOT PAYMST-AT-END
003900         ADD 1 TO WS-PAYMENT-TABLE-COUNT
004000         SET PAY-TAB-IX TO WS-PAYMENT-TABLE-COUNT
004100         MOVE PAY-ORDER-ID TO PT2-ORDER-ID (PAY-TAB-IX)
004200         MOVE PAY-STATUS   TO PT2-STATUS (PAY-TAB-IX).
004400*
004500 681-EXIT.
004600     EXIT.
004700*_________________________________________________________________________
004800*
004900* 690-LOOK-UP-PAYMENT-FOR-ORDER -- on entry WS-LOOKUP-ORDER-ID holds
005000*     the key.  Sets PAYMENT-ON-FILE when some PAYMENT-MASTER record
005100*     already exists for this order, regardless of its status.
005200*
005300 690-LOOK-UP-PAYMENT-FOR-ORDER.
005400*
005500     MOVE "N" TO WS-PAYMENT-ON-FILE-SWITCH.
005600     SET PAY-TAB-IX TO 1.
005700     SEARCH PT2-TAB-ENTRY
005800         AT END
005900             MOVE "N" TO WS-PAYMENT-ON-FILE-SWITCH
006000         WHEN PT2-ORDER-ID (PAY-TAB-IX) = WS-LOOKUP-ORDER-ID
006100             MOVE "Y" TO WS-PAYMENT-ON-FILE-SWITCH.
006200*
006300 690-EXIT.
006400     EXIT.
006500*_________________________________________________________________________
