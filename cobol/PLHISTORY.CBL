000100*
000200* PLHISTORY.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    APPEND-ORDER-HISTORY-RECORD writes one ORDER-HISTORY-LOG record
000600*    per call.  ORDER-HISTORY-LOG is OPEN EXTEND for the life of the
000700*    run (opened once by ORDER-SETTLEMENT-RUN before either batch
000800*    program is CALLed) so every CREATE and every APPROVE/DECLINE
000900*    lands on the same append-only file in the order it happened,
001000*    same as the order system's own event-history table.  Caller loads
001100*    WS-HIST-EVENT-TYPE before PERFORMing this paragraph; the PAYLOAD
001200*    text is built here, and the fields it is built from depend on
001250*    which event is being logged -- an ORDER_CREATED payload is a
001260*    snapshot of the create-order request (USER-ID/PRODUCT-ID/
001270*    QUANTITY, loaded by CREATE-ORDER-BATCH into the WS-PAYLOAD-xxx
001280*    fields below); a PAYMENT_APPROVED or PAYMENT_FAILED payload is a
001290*    snapshot of the approve-payment request instead (ORDER-ID/
001300*    PAYMENT-KEY/AMOUNT, loaded by APPROVE-PAYMENT-BATCH into the
001310*    WS-PAYLOAD-ORDER-ID/WS-PAYLOAD-PAYMENT-KEY/WS-PAYLOAD-AMOUNT
001320*    fields below).  Both callers carry all six WS-PAYLOAD-xxx
001330*    fields in WORKING-STORAGE even though each only loads the three
001340*    that apply to its own events -- this paragraph's STRING text is
001350*    one copy of source shared by both programs.
001360*-------------------------------------------------------------------------
001400*
001410* 2007-11-14 C.O. TKT#6277 - STAMP-CURRENT-DATE-TIME MOVED AHEAD OF
001420*            GENERATE-NEXT-HISTORY-ID.  THE LATTER'S FIRST-RECORD-OF-
001430*            THE-DAY RESET COMPARE KEYS OFF WSTMP-TODAY-CCYYMMDD,
001440*            WHICH THE STAMP PARAGRAPH SETS; CALLING IT SECOND LEFT
001450*            THAT COMPARE RUNNING AGAINST WHATEVER WAS LEFT IN
001460*            WSTMP-TODAY-CCYYMMDD FROM THE PRIOR CALL (OR ZERO, ON
001470*            THE FIRST CALL OF THE RUN).
001480*
001500 800-APPEND-ORDER-HISTORY-RECORD.
001600*
001700     PERFORM 900-STAMP-CURRENT-DATE-TIME.
001800     PERFORM 700-GENERATE-NEXT-HISTORY-ID.
001900*
002000     MOVE WS-NEW-HISTORY-ID  TO HIST-HISTORY-ID.
002100     MOVE WS-NEW-ORDER-ID    TO HIST-ORDER-ID.
002200     MOVE WS-HIST-EVENT-TYPE TO HIST-EVENT-TYPE.
002300     MOVE WSTMP-STAMP-19     TO HIST-CREATED-AT.
002400*
002500     MOVE SPACES TO HIST-PAYLOAD.
002510     IF WS-HIST-EVENT-TYPE = "ORDER_CREATED"
002520         STRING "USER-ID="        DELIMITED BY SIZE
002600                WS-PAYLOAD-USER-ID     DELIMITED BY SIZE
002700                " PRODUCT-ID="    DELIMITED BY SIZE
002800                WS-PAYLOAD-PRODUCT-ID  DELIMITED BY SIZE
002900                " QUANTITY="      DELIMITED BY SIZE
003000                WS-PAYLOAD-QUANTITY    DELIMITED BY SIZE
003100           INTO HIST-PAYLOAD
003110     ELSE
003120         STRING "ORDER-ID="       DELIMITED BY SIZE
003130                WS-PAYLOAD-ORDER-ID    DELIMITED BY SIZE
003140                " PAYMENT-KEY="   DELIMITED BY SIZE
003150                WS-PAYLOAD-PAYMENT-KEY DELIMITED BY SIZE
003160                " AMOUNT="        DELIMITED BY SIZE
003170                WS-PAYLOAD-AMOUNT      DELIMITED BY SIZE
003180           INTO HIST-PAYLOAD.
003200*
003400     OPEN EXTEND ORDER-HISTORY-LOG.
003500     IF NOT ORDHST-SUCCESSFUL
003600         MOVE "ORDER-HISTORY-LOG" TO WS-ABORT-FILE-NAME
003700         MOVE ORDHST-FILE-STATUS TO WS-ABORT-FILE-STATUS
003800         MOVE "800-APPEND-ORDER-HISTORY-RECORD" TO WS-ABORT-PARAGRAPH
003900         PERFORM 910-ABORT-RUN-ON-FILE-ERROR.
004000     WRITE ORDER-HISTORY-RECORD.
004100     CLOSE ORDER-HISTORY-LOG.
004200*
004300 800-EXIT.
004400     EXIT.
004500*_________________________________________________________________________
004600*
004700* 700-GENERATE-NEXT-HISTORY-ID -- plain monotonic counter, same
004800*     control record as the ORDER-ID and PAYMENT-ID counters.
004900*
005000 700-GENERATE-NEXT-HISTORY-ID.
005100*
005200     OPEN I-O CONTROL-FILE.
005300     IF NOT CTLFIL-SUCCESSFUL
005400         MOVE "CONTROL-FILE" TO WS-ABORT-FILE-NAME
005500         MOVE CTLFIL-FILE-STATUS TO WS-ABORT-FILE-STATUS
005600         MOVE "700-GENERATE-NEXT-HISTORY-ID" TO WS-ABORT-PARAGRAPH
005700         PERFORM 910-ABORT-RUN-ON-FILE-ERROR.
005800*
005900     MOVE 1 TO CONTROL-KEY.
006000     READ CONTROL-FILE
006100         INVALID KEY
006200             MOVE ZERO TO CONTROL-LAST-ORDER-SEQ
006300             MOVE ZERO TO CONTROL-LAST-PAYMENT-ID
006400             MOVE ZERO TO CONTROL-LAST-HISTORY-ID
006500             MOVE WSTMP-TODAY-CCYYMMDD TO CONTROL-RUN-DATE.
006700*
006800     ADD 1 TO CONTROL-LAST-HISTORY-ID.
006900     MOVE CONTROL-LAST-HISTORY-ID TO WS-NEW-HISTORY-ID.
007000*
007100     IF CTLFIL-SUCCESSFUL
007200         REWRITE CONTROL-RECORD
007300     ELSE
007400         WRITE CONTROL-RECORD
007500         MOVE "00" TO CTLFIL-FILE-STATUS.
007600*
007700     CLOSE CONTROL-FILE.
007800*
007900 700-EXIT.
008000     EXIT.
008100*_________________________________________________________________________
