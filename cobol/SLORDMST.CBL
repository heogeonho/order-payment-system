000100*
000200* SLORDMST.CBL -- FILE-CONTROL entry for the order master
000300*
000400*-------------------------------------------------------------------------
000500*    Cumulative ledger of every order ever created by this run-unit.
000600*    create-order-batch opens it EXTEND and appends; approve-payment-
000700*    batch opens it INPUT to load ORD-TABLE, then re-opens it I-O to
000800*    re-walk it sequentially and REWRITE the records whose STATUS
000900*    changed -- there is no indexed access, so random update by
001000*    ORDER-ID is not available (see PLORDER.CBL).
001100*-------------------------------------------------------------------------
001200*
001300     SELECT ORDER-MASTER
001400         ASSIGN TO "ORDRMAST"
001500         ORGANIZATION IS SEQUENTIAL
001600         FILE STATUS IS ORDMST-FILE-STATUS.
