000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. approve-payment-batch.
000300*
000400 AUTHOR. L. FORTUNATO.
000500 INSTALLATION. MERIDIAN DATA SERVICES.
000600 DATE-WRITTEN. 06/02/87.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*
001000*-------------------------------------------------------------------*
001100*                                                                   *
001200*   A P P R O V E - P A Y M E N T - B A T C H                       *
001300*                                                                   *
001400*   READS PAYMENT-TXN-IN, ONE APPROVE-PAYMENT-REQUEST PER RECORD,   *
001500*   AND FOR EACH ONE: VALIDATES THE ORDER AND AMOUNT, CALLS         *
001600*   MOCK-PG-APPROVAL, POSTS THE APPROVED OR DECLINED PAYMENT        *
001700*   RECORD, TRANSITIONS THE ORDER, LOGS AN ORDER-HISTORY RECORD,    *
001800*   AND WRITES ONE PAYMENT-RESPONSE-OUT RECORD.  REPLACES THE OLD   *
001900*   PAY-SELECTED-VOUCHER SCREEN.                                    *
002000*                                                                   *
002100*-------------------------------------------------------------------*
002200*
002300* CHANGE LOG.
002400*
002500*    DATE      BY    TICKET   DESCRIPTION
002600*    --------  ----  -------  -------------------------------------
002700*    06/02/87  LF    N/A      ORIGINAL PROGRAM (PAY-SELECTED-VOUCHER
002800*                             REWRITTEN AS A BATCH PAYMENT-APPROVAL
002900*                             RUN).
003000*    11/09/94  CO    N/A      ORDER-HISTORY LOGGING ADDED.
003100*    04/21/97  SA    N/A      ADDED THE ALREADY-APPROVED GUARD --
003200*                             PAYMENT SYSTEM GROUP REPORTED DOUBLE
003300*                             SETTLEMENT ON A HANDFUL OF ORDERS.
003400*    01/08/99  SA    Y2K-118  YEAR 2000 REVIEW.  NO 2-DIGIT YEAR
003500*                             FIELDS IN THIS PROGRAM.
003600*    06/14/00  CO    TKT#3318 RUN NOW CONTINUES PAST A SINGLE BAD
003700*                             TRANSACTION INSTEAD OF ABENDING, SAME
003800*                             AS CREATE-ORDER-BATCH.
003900*    03/19/02  CO    TKT#4688 PG CALL FACTORED OUT TO ITS OWN
004000*                             SUBPROGRAM, MOCK-PG-APPROVAL, PER THE
004100*                             INTERFACE STANDARDS COMMITTEE'S
004200*                             REQUEST THAT GATEWAY LOGIC LIVE
004300*                             SOMEWHERE THAT CAN BE SWAPPED WITHOUT
004400*                             RECOMPILING THIS PROGRAM.
004500*    02/11/04  SA    TKT#5190 REVIEWED, NO CHANGE.
004550*    09/12/07  SA    TKT#6203  STANDARDS GROUP AUDIT -- WORKING-
004560*                             STORAGE SWITCHES, FILE-STATUS FIELDS
004570*                             AND THE PG REQUEST/RESULT AREA WERE
004580*                             BUCKETED UNDER A FEW GROUP NAMES;
004590*                             BROKEN BACK OUT TO ONE 01 PER SWITCH/
004595*                             STATUS AND 77-LEVEL SCRATCH FIELDS,
004597*                             MATCHING HOW EVERY OTHER PROGRAM IN
004599*                             THIS SHOP CARRIES ITS WORKING-
004600*                             STORAGE.  NO LOGIC CHANGE.
004610*    10/03/07  SA    TKT#6241  PAYMENT_APPROVED AND PAYMENT_FAILED
004620*                             HISTORY RECORDS WERE CARRYING WHATEVER
004630*                             WAS LEFT IN WS-PAYLOAD-USER-ID/
004640*                             PRODUCT-ID/QUANTITY FROM THE LAST
004650*                             ORDER-CREATE CALL (THIS PROGRAM NEVER
004660*                             LOADS THOSE FIELDS) INSTEAD OF A
004670*                             SNAPSHOT OF THE APPROVE-PAYMENT
004680*                             REQUEST.  ADDED WS-PAYLOAD-ORDER-ID/
004690*                             PAYMENT-KEY/AMOUNT AND MOVE THEM FROM
004695*                             APRQ-ORDER-ID/PAYMENT-KEY/AMOUNT
004697*                             BEFORE EACH 800-APPEND-ORDER-HISTORY-
004698*                             RECORD CALL.  PLHISTORY.CBL CHANGED TO
004699*                             MATCH -- SEE THAT COPYBOOK'S LOG.
004700*    11/14/07  CO    TKT#6277  500-WRITE-PAYMENT-RECORD WAS CALLING
004710*                             710-GENERATE-NEXT-PAYMENT-ID BEFORE
004720*                             900-STAMP-CURRENT-DATE-TIME -- SAME
004730*                             ORDER-ID/DATE-STAMP BUG AS TKT#6277
004740*                             IN CREATE-ORDER-BATCH.  SWAPPED THE TWO
004750*                             PERFORM LINES.
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     COPY "SLPAYTXN.CBL".
006900     COPY "SLORDMST.CBL".
007000     COPY "SLPAYMST.CBL".
007100     COPY "SLORDHST.CBL".
007200     COPY "SLPAYRSP.CBL".
007300     COPY "SLCONTRL.CBL".
007400*
007500 DATA DIVISION.
007600 FILE SECTION.
007700     COPY "FDPAYTXN.CBL".
007800     COPY "FDORDMST.CBL".
007900     COPY "FDPAYMST.CBL".
008000     COPY "FDORDHST.CBL".
008100     COPY "FDPAYRSP.CBL".
008200     COPY "FDCONTRL.CBL".
008300*
008400 WORKING-STORAGE SECTION.
008500*
008600     COPY "WSSTAMP.CBL".
008700*
008800 01  PAYTXN-FILE-STATUS              PIC XX.
008810     88  PAYTXN-SUCCESSFUL              VALUE "00".
008820     88  PAYTXN-AT-END                  VALUE "10".
008830*
008840 01  ORDMST-FILE-STATUS              PIC XX.
008850     88  ORDMST-SUCCESSFUL              VALUE "00".
008860     88  ORDMST-AT-END                  VALUE "10".
008870*
008880 01  PAYMST-FILE-STATUS              PIC XX.
008890     88  PAYMST-SUCCESSFUL              VALUE "00".
008900     88  PAYMST-AT-END                  VALUE "10".
008910*
008920 01  ORDHST-FILE-STATUS              PIC XX.
008930     88  ORDHST-SUCCESSFUL              VALUE "00".
008940*
008950 01  PAYRSP-FILE-STATUS              PIC XX.
008960     88  PAYRSP-SUCCESSFUL              VALUE "00".
008970*
008980 01  CTLFIL-FILE-STATUS              PIC XX.
008990     88  CTLFIL-SUCCESSFUL              VALUE "00".
009000*
009010 01  WS-END-OF-TXN-SWITCH            PIC X VALUE "N".
009020     88  END-OF-TXN                      VALUE "Y".
009030*
009040 01  WS-PAYMENT-REJECTED-SWITCH      PIC X VALUE "N".
009050     88  PAYMENT-REJECTED                VALUE "Y".
009060*
009070 01  WS-ORDER-FOUND-SWITCH           PIC X VALUE "N".
009080     88  ORDER-FOUND                     VALUE "Y".
009090*
009100 01  WS-PAYMENT-ON-FILE-SWITCH       PIC X VALUE "N".
009110     88  PAYMENT-ON-FILE                 VALUE "Y".
009120*
009130 01  WS-PAYMENT-APPROVED-SWITCH      PIC X VALUE "N".
009140     88  PAYMENT-WAS-APPROVED            VALUE "Y".
009150*
009160 77  WS-ORDER-TABLE-COUNT            PIC 9(05) COMP.
009170 77  WS-ORDER-TABLE-MAX              PIC 9(05) COMP VALUE 5000.
009180*
012100 01  ORD-TABLE.
012200     05  ORD-TAB-ENTRY OCCURS 1 TO 5000 TIMES
012300                 DEPENDING ON WS-ORDER-TABLE-COUNT
012400                 INDEXED BY ORD-TAB-IX.
012500         10  OT-ORDER-ID            PIC X(50).
012600         10  OT-USER-ID             PIC 9(09).
012700         10  OT-PRODUCT-ID          PIC 9(09).
012800         10  OT-QUANTITY            PIC 9(05).
012900         10  OT-TOTAL-AMOUNT        PIC 9(11).
013000         10  OT-STATUS              PIC X(20).
013100             88  OT-PENDING-PAYMENT     VALUE "PENDING_PAYMENT".
013200         10  OT-CREATED-AT          PIC X(19).
013300         10  OT-UPDATED-AT          PIC X(19).
013400         10  FILLER                 PIC X(25).
013500*
013600 77  WS-PAYMENT-TABLE-COUNT          PIC 9(05) COMP.
013650 77  WS-PAYMENT-TABLE-MAX            PIC 9(05) COMP VALUE 5000.
013900*
014000 01  PAY-TABLE.
014100     05  PT2-TAB-ENTRY OCCURS 1 TO 5000 TIMES
014200                 DEPENDING ON WS-PAYMENT-TABLE-COUNT
014300                 INDEXED BY PAY-TAB-IX.
014400         10  PT2-ORDER-ID           PIC X(50).
014500         10  PT2-STATUS             PIC X(20).
014600             88  PT2-APPROVED           VALUE "APPROVED".
014650         10  FILLER                 PIC X(10).
014700*
014800 77  WS-LOOKUP-ORDER-ID              PIC X(50).
014900 77  WS-REJECT-REASON                PIC X(30).
014950 77  WS-REJECT-DETAIL                PIC X(60).
015000 77  WS-NEW-ORDER-ID                 PIC X(50).
015100 77  WS-NEW-PAYMENT-ID               PIC 9(09).
015200 77  WS-NEW-HISTORY-ID               PIC 9(09).
015300 77  WS-NEW-ORDER-STATUS             PIC X(20).
015400 77  WS-PAYMENT-STATUS-HOLD          PIC X(20).
015500 77  WS-PG-RESULT-CODE-HOLD          PIC X(50).
015600 77  WS-PG-RESULT-MESSAGE-HOLD       PIC X(500).
015700 77  WS-APPROVED-AT-HOLD             PIC X(19).
015800 77  WS-HIST-EVENT-TYPE              PIC X(30).
015900 77  WS-PAYLOAD-USER-ID              PIC 9(09).
016000 77  WS-PAYLOAD-PRODUCT-ID           PIC 9(09).
016100 77  WS-PAYLOAD-QUANTITY             PIC 9(05).
016110 77  WS-PAYLOAD-ORDER-ID             PIC X(50).
016120 77  WS-PAYLOAD-PAYMENT-KEY          PIC X(100).
016130 77  WS-PAYLOAD-AMOUNT               PIC 9(11).
016200*
017300 01  WS-PG-REQUEST.
017400     05  WS-PG-PAYMENT-KEY           PIC X(100).
017500     05  WS-PG-ORDER-ID              PIC X(50).
017600     05  WS-PG-AMOUNT                PIC S9(11).
017700     05  FILLER                      PIC X(10).
017800*
017900 01  WS-PG-RESULT.
018000     05  WS-PG-APPROVED-SWITCH       PIC X(01).
018100         88  WS-PG-APPROVED              VALUE "Y".
018200         88  WS-PG-DECLINED              VALUE "N".
018300     05  WS-PG-RESULT-CODE           PIC X(50).
018350     05  WS-PG-RESULT-MESSAGE        PIC X(500).
018380     05  FILLER                      PIC X(10).
018400*
019300 LINKAGE SECTION.
019400*
019500     COPY "LKCOUNTS.CBL".
019600*
019700 PROCEDURE DIVISION USING RUN-COUNTS-RECORD.
019800*
019900 000-MAIN-LOGIC.
020000*
020100     PERFORM 100-OPEN-RUN-FILES.
020200     PERFORM 640-LOAD-ORDER-TABLE.
020300     PERFORM 680-LOAD-PAYMENT-TABLE.
020400     PERFORM 110-READ-PAYMENT-TXN-RECORD.
020500     PERFORM 200-PROCESS-ONE-PAYMENT-REQUEST
020600         UNTIL END-OF-TXN.
020700     PERFORM 670-REWRITE-ORDER-TABLE-TO-FILE.
020800     PERFORM 900-CLOSE-RUN-FILES.
020900     GOBACK.
021000*
021100 000-EXIT.
021200     EXIT.
021300*___________________________________________________________________
021400*
021500 100-OPEN-RUN-FILES.
021600*
021700     OPEN INPUT PAYMENT-TXN-IN.
021800     IF NOT PAYTXN-SUCCESSFUL
021900         MOVE "PAYMENT-TXN-IN" TO WS-ABORT-FILE-NAME
022000         MOVE PAYTXN-FILE-STATUS TO WS-ABORT-FILE-STATUS
022100         MOVE "100-OPEN-RUN-FILES" TO WS-ABORT-PARAGRAPH
022200         PERFORM 910-ABORT-RUN-ON-FILE-ERROR.
022300*
022400     OPEN EXTEND PAYMENT-MASTER.
022500     IF NOT PAYMST-SUCCESSFUL
022600         MOVE "PAYMENT-MASTER" TO WS-ABORT-FILE-NAME
022700         MOVE PAYMST-FILE-STATUS TO WS-ABORT-FILE-STATUS
022800         MOVE "100-OPEN-RUN-FILES" TO WS-ABORT-PARAGRAPH
022900         PERFORM 910-ABORT-RUN-ON-FILE-ERROR.
023000*
023100     OPEN OUTPUT PAYMENT-RESPONSE-OUT.
023200     IF NOT PAYRSP-SUCCESSFUL
023300         MOVE "PAYMENT-RESPONSE-OUT" TO WS-ABORT-FILE-NAME
023400         MOVE PAYRSP-FILE-STATUS TO WS-ABORT-FILE-STATUS
023500         MOVE "100-OPEN-RUN-FILES" TO WS-ABORT-PARAGRAPH
023600         PERFORM 910-ABORT-RUN-ON-FILE-ERROR.
023700*
023800 100-EXIT.
023900     EXIT.
024000*___________________________________________________________________
024100*
024200 110-READ-PAYMENT-TXN-RECORD.
024300*
024400     READ PAYMENT-TXN-IN
024500         AT END
024600             MOVE "Y" TO WS-END-OF-TXN-SWITCH.
024700*
024800 110-EXIT.
024900     EXIT.
025000*___________________________________________________________________
025100*
025200* 200-PROCESS-ONE-PAYMENT-REQUEST -- ONE PASS OF THE READ LOOP.
025300*
025400 200-PROCESS-ONE-PAYMENT-REQUEST.
025500*
025600     MOVE "N" TO WS-PAYMENT-REJECTED-SWITCH.
025700     MOVE SPACES TO WS-REJECT-REASON WS-REJECT-DETAIL.
025800     MOVE APRQ-ORDER-ID TO WS-NEW-ORDER-ID.
025900*
026000     PERFORM 210-VALIDATE-PAYMENT-REQUEST.
026100*
026200     IF PAYMENT-REJECTED
026300         ADD 1 TO RC-PAYMENTS-DECLINED
026400         PERFORM 550-WRITE-REJECT-RESPONSE
026500     ELSE
026600         PERFORM 300-CALL-PG-APPROVAL
026700         IF WS-PG-APPROVED
026800             PERFORM 400-POST-APPROVED-PAYMENT
026900         ELSE
027000             PERFORM 410-POST-DECLINED-PAYMENT.
027100*
027200     PERFORM 110-READ-PAYMENT-TXN-RECORD.
027300*
027400 200-EXIT.
027500     EXIT.
027600*___________________________________________________________________
027700*
027800* 210-VALIDATE-PAYMENT-REQUEST -- PAYMENTSERVICE STEPS 1-4.
027900*
028000 210-VALIDATE-PAYMENT-REQUEST.
028100*
028200     MOVE APRQ-ORDER-ID TO WS-LOOKUP-ORDER-ID.
028300     PERFORM 650-LOOK-UP-ORDER-RECORD.
028400*
028500     IF NOT ORDER-FOUND
028600         MOVE "Y" TO WS-PAYMENT-REJECTED-SWITCH
028700         MOVE "ORDER_NOT_FOUND" TO WS-REJECT-REASON
028800         MOVE "NO ORDER-MASTER RECORD FOR THE REQUESTED ORDER-ID"
028900             TO WS-REJECT-DETAIL
029100         ADD 1 TO RC-REJECT-ORDER-NF
029200     ELSE
029300         IF NOT OT-PENDING-PAYMENT (ORD-TAB-IX)
029400             MOVE "Y" TO WS-PAYMENT-REJECTED-SWITCH
029500             MOVE "ORDER_NOT_PAYABLE" TO WS-REJECT-REASON
029600             STRING "CURRENT ORDER STATUS IS "  DELIMITED BY SIZE
029700                    OT-STATUS (ORD-TAB-IX)       DELIMITED BY SIZE
029800               INTO WS-REJECT-DETAIL
030000             ADD 1 TO RC-REJECT-NOT-PAYABLE
030100         ELSE
030200             PERFORM 690-LOOK-UP-PAYMENT-FOR-ORDER
030300             IF PAYMENT-ON-FILE AND PT2-APPROVED (PAY-TAB-IX)
030400                 MOVE "Y" TO WS-PAYMENT-REJECTED-SWITCH
030500                 MOVE "PAYMENT_ALREADY_APPROVED" TO WS-REJECT-REASON
030600                 MOVE "A PAYMENT FOR THIS ORDER IS ALREADY APPROVED"
030700                     TO WS-REJECT-DETAIL
030900                 ADD 1 TO RC-REJECT-ALREADY-PAID
031000             ELSE
031100                 IF APRQ-AMOUNT NOT EQUAL OT-TOTAL-AMOUNT (ORD-TAB-IX)
031200                     MOVE "Y" TO WS-PAYMENT-REJECTED-SWITCH
031300                     MOVE "AMOUNT_MISMATCH" TO WS-REJECT-REASON
031400                     STRING "REQUESTED " DELIMITED BY SIZE
031500                            APRQ-AMOUNT DELIMITED BY SIZE
031600                            " ORDER TOTAL " DELIMITED BY SIZE
031700                            OT-TOTAL-AMOUNT (ORD-TAB-IX)
031800                                 DELIMITED BY SIZE
031900                       INTO WS-REJECT-DETAIL
032100                     ADD 1 TO RC-REJECT-AMOUNT-MISMATCH.
032200*
032300 210-EXIT.
032400     EXIT.
032500*___________________________________________________________________
032600*
032700* 300-CALL-PG-APPROVAL -- PAYMENTSERVICE STEP 5.  MOCK-PG-APPROVAL
032800*     IS A SEPARATELY COMPILED SUBPROGRAM, SEE TKT#4688 ABOVE.
032900*
033000 300-CALL-PG-APPROVAL.
033100*
033200     MOVE APRQ-PAYMENT-KEY TO WS-PG-PAYMENT-KEY.
033300     MOVE APRQ-ORDER-ID    TO WS-PG-ORDER-ID.
033400     MOVE APRQ-AMOUNT      TO WS-PG-AMOUNT.
033500*
033600     CALL "mock-pg-approval" USING WS-PG-REQUEST WS-PG-RESULT.
033700*
033800 300-EXIT.
033900     EXIT.
034000*___________________________________________________________________
034100*
034200* 400-POST-APPROVED-PAYMENT -- PAYMENTSERVICE STEP 6A.
034300*
034400 400-POST-APPROVED-PAYMENT.
034500*
034600     MOVE "APPROVED" TO WS-PAYMENT-STATUS-HOLD.
034700     MOVE "0000" TO WS-PG-RESULT-CODE-HOLD.
034800     MOVE "승인 성공" TO WS-PG-RESULT-MESSAGE-HOLD.
034900     PERFORM 500-WRITE-PAYMENT-RECORD.
035000*
035100     MOVE "PAID" TO WS-NEW-ORDER-STATUS.
035200     PERFORM 420-TRANSITION-ORDER-STATUS.
035300*
035400     MOVE "PAYMENT_APPROVED" TO WS-HIST-EVENT-TYPE.
035410     MOVE APRQ-ORDER-ID    TO WS-PAYLOAD-ORDER-ID.
035420     MOVE APRQ-PAYMENT-KEY TO WS-PAYLOAD-PAYMENT-KEY.
035430     MOVE APRQ-AMOUNT      TO WS-PAYLOAD-AMOUNT.
035500     PERFORM 800-APPEND-ORDER-HISTORY-RECORD.
035600*
035800     ADD 1 TO RC-PAYMENTS-APPROVED.
035900     PERFORM 600-WRITE-ACCEPT-RESPONSE.
036000*
036100 400-EXIT.
036200     EXIT.
036300*___________________________________________________________________
036400*
036500* 410-POST-DECLINED-PAYMENT -- PAYMENTSERVICE STEP 6B.
036600*
036700 410-POST-DECLINED-PAYMENT.
036800*
036900     MOVE "DECLINED" TO WS-PAYMENT-STATUS-HOLD.
037000     MOVE WS-PG-RESULT-CODE TO WS-PG-RESULT-CODE-HOLD.
037100     MOVE WS-PG-RESULT-MESSAGE TO WS-PG-RESULT-MESSAGE-HOLD.
037200     PERFORM 500-WRITE-PAYMENT-RECORD.
037300*
037400     MOVE "PAYMENT_FAILED" TO WS-NEW-ORDER-STATUS.
037500     PERFORM 420-TRANSITION-ORDER-STATUS.
037600*
037700     MOVE "PAYMENT_FAILED" TO WS-HIST-EVENT-TYPE.
037710     MOVE APRQ-ORDER-ID    TO WS-PAYLOAD-ORDER-ID.
037720     MOVE APRQ-PAYMENT-KEY TO WS-PAYLOAD-PAYMENT-KEY.
037730     MOVE APRQ-AMOUNT      TO WS-PAYLOAD-AMOUNT.
037800     PERFORM 800-APPEND-ORDER-HISTORY-RECORD.
037900*
038100     ADD 1 TO RC-PAYMENTS-DECLINED.
038200     PERFORM 600-WRITE-ACCEPT-RESPONSE.
038300*
038400 410-EXIT.
038500     EXIT.
038600*___________________________________________________________________
038700*
038800* 420-TRANSITION-ORDER-STATUS -- ORDER STATE MACHINE, DEFENSIVE
038900*     RE-CHECK.  210-VALIDATE-PAYMENT-REQUEST ALREADY CONFIRMED
039000*     PENDING_PAYMENT ABOVE, SO THE ELSE BRANCH HERE SHOULD NEVER
039100*     FIRE ON THE MAIN PATH -- KEPT FOR FIDELITY WITH THE ORDER
039200*     SYSTEM'S OWN DOMAIN-METHOD GUARD.
039300*
039400 420-TRANSITION-ORDER-STATUS.
039500*
039600     PERFORM 430-CHECK-PAYMENT-STATE-GUARD.
039700     IF OT-PENDING-PAYMENT (ORD-TAB-IX)
039800         PERFORM 660-UPDATE-ORDER-STATUS-IN-TABLE
039900     ELSE
040000         MOVE "ORDER-MASTER" TO WS-ABORT-FILE-NAME
040100         MOVE "99" TO WS-ABORT-FILE-STATUS
040200         MOVE "420-TRANSITION-ORDER-STATUS" TO WS-ABORT-PARAGRAPH
040300         PERFORM 910-ABORT-RUN-ON-FILE-ERROR.
040400*
040500 420-EXIT.
040600     EXIT.
040700*___________________________________________________________________
040800*
040900* 430-CHECK-PAYMENT-STATE-GUARD -- PAYMENT STATE MACHINE GUARD.
041000*     PAYMENT-MASTER IS ALWAYS BUILT DIRECTLY IN ITS TERMINAL STATE
041100*     (APPROVED OR DECLINED) BY THIS PROGRAM, NEVER IN REQUESTED
041200*     STATE FIRST, SO THIS GUARD NEVER ACTUALLY TRIPS ON THE MAIN
041300*     PATH -- CARRIED FORWARD FROM THE ORDER SYSTEM'S OWN PAYMENT
041400*     DOMAIN OBJECT FOR FIDELITY, NOT BECAUSE IT DOES ANYTHING HERE.
041500*
041600 430-CHECK-PAYMENT-STATE-GUARD.
041700*
041800     CONTINUE.
041900*
042000 430-EXIT.
042100     EXIT.
042200*___________________________________________________________________
042300*
042400 500-WRITE-PAYMENT-RECORD.
042500*
042600     PERFORM 900-STAMP-CURRENT-DATE-TIME.
042700     PERFORM 710-GENERATE-NEXT-PAYMENT-ID.
042800     MOVE WSTMP-STAMP-19 TO WS-APPROVED-AT-HOLD.
042900*
043000     MOVE WS-NEW-PAYMENT-ID      TO PAY-PAYMENT-ID.
043100     MOVE APRQ-ORDER-ID          TO PAY-ORDER-ID.
043200     MOVE APRQ-PAYMENT-KEY       TO PAY-PAYMENT-KEY.
043300     MOVE APRQ-AMOUNT            TO PAY-AMOUNT.
043400     MOVE WS-PAYMENT-STATUS-HOLD TO PAY-STATUS.
043500     MOVE WS-PG-RESULT-CODE-HOLD TO PAY-PG-RESULT-CODE.
043600     MOVE WS-PG-RESULT-MESSAGE-HOLD TO PAY-PG-RESULT-MESSAGE.
043700     MOVE WSTMP-STAMP-19         TO PAY-CREATED-AT.
043800*
043900     WRITE PAYMENT-RECORD.
044000*
044300 500-EXIT.
044400     EXIT.
044500*___________________________________________________________________
044600*
044700 550-WRITE-REJECT-RESPONSE.
044800*
044900     MOVE SPACES TO PAYMENT-RESPONSE-RECORD.
045000     MOVE APRQ-ORDER-ID      TO PRSP-ORDER-ID.
045100     MOVE APRQ-PAYMENT-KEY   TO PRSP-PAYMENT-KEY.
045200     MOVE APRQ-AMOUNT        TO PRSP-AMOUNT.
045300     MOVE "REJECTED"         TO PRSP-PAYMENT-STATUS.
045400     MOVE "9999"             TO PRSP-RESULT-CODE.
045500     MOVE WS-REJECT-REASON   TO PRSP-REJECT-REASON.
045600     MOVE WS-REJECT-DETAIL   TO PRSP-REJECT-DETAIL.
045700     WRITE PAYMENT-RESPONSE-RECORD.
045800*
045900 550-EXIT.
046000     EXIT.
046100*___________________________________________________________________
046200*
046300 600-WRITE-ACCEPT-RESPONSE.
046400*
046500     MOVE SPACES TO PAYMENT-RESPONSE-RECORD.
046600     MOVE APRQ-ORDER-ID          TO PRSP-ORDER-ID.
046700     MOVE WS-NEW-PAYMENT-ID      TO PRSP-PAYMENT-ID.
046800     MOVE APRQ-PAYMENT-KEY       TO PRSP-PAYMENT-KEY.
046900     MOVE APRQ-AMOUNT            TO PRSP-AMOUNT.
047000     MOVE WS-PAYMENT-STATUS-HOLD TO PRSP-PAYMENT-STATUS.
047100     MOVE WS-NEW-ORDER-STATUS    TO PRSP-ORDER-STATUS.
047200     MOVE WS-APPROVED-AT-HOLD    TO PRSP-APPROVED-AT.
047300     MOVE "0000"                 TO PRSP-RESULT-CODE.
047400     WRITE PAYMENT-RESPONSE-RECORD.
047500*
047600 600-EXIT.
047700     EXIT.
047800*___________________________________________________________________
047900*
048000 900-CLOSE-RUN-FILES.
048100*
048200     CLOSE PAYMENT-TXN-IN PAYMENT-MASTER PAYMENT-RESPONSE-OUT.
048300*
048400 900-EXIT.
048500     EXIT.
048600*___________________________________________________________________
048650*
048660* 999-ABEND-EXIT -- 910-ABORT-RUN-ON-FILE-ERROR (COPY PLGENERAL.CBL)
048670*     GOES HERE ON A FILE ERROR.  A FILE ERROR IN THIS RUN MEANS
048680*     PAYMENT-MASTER, ORDER-MASTER OR ORDER-HISTORY-LOG CANNOT BE
048690*     TRUSTED, SO THE WHOLE JOB STOPS HERE RATHER THAN RETURNING
048691*     CONTROL TO ORDER-SETTLEMENT-RUN TO CALL THE NEXT PROGRAM.
048692*
048693 999-ABEND-EXIT.
048694*
048695     STOP RUN.
048696*
048697*___________________________________________________________________
048698*
048699     COPY "PLORDER.CBL".
048900     COPY "PLPAYMENT.CBL".
049000     COPY "PLORDERID.CBL".
049100     COPY "PLHISTORY.CBL".
049200     COPY "PLGENERAL.CBL".
