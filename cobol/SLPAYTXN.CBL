000100*
000200* SLPAYTXN.CBL -- FILE-CONTROL entry for the approve-payment transaction file
000300*
000400     SELECT PAYMENT-TXN-IN
000500         ASSIGN TO "PAYTXNIN"
000600         ORGANIZATION IS SEQUENTIAL
000700         FILE STATUS IS PAYTXN-FILE-STATUS.
