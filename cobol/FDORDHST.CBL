000100*
000200* FDORDHST.CBL -- order history (audit trail) record layout
000300*
000400*-------------------------------------------------------------------------
000500*    Append-only.  Both create-order-batch and approve-payment-batch
000600*    OPEN EXTEND this file so every event ever posted stays on it --
000700*    nothing is ever rewritten or deleted here.
000800*-------------------------------------------------------------------------
000900*
001000 FD  ORDER-HISTORY-LOG
001100     LABEL RECORDS ARE STANDARD.
001200*
001300 01  ORDER-HISTORY-RECORD.
001400     05  HIST-HISTORY-ID         PIC 9(09).
001500     05  HIST-ORDER-ID           PIC X(50).
001600     05  HIST-EVENT-TYPE         PIC X(30).
001700         88  HIST-ORDER-CREATED      VALUE "ORDER_CREATED".
001800         88  HIST-PAYMENT-APPROVED   VALUE "PAYMENT_APPROVED".
001900         88  HIST-PAYMENT-FAILED     VALUE "PAYMENT_FAILED".
002000     05  HIST-PAYLOAD            PIC X(500).
002100     05  HIST-CREATED-AT         PIC X(19).
002200     05  FILLER                  PIC X(25).
