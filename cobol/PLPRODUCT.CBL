000100*
000200* PLPRODUCT.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    ProductService rules, reworked 1987-06-01 (L.F.) from the old
000600*    PL-LOOK-FOR-VENDOR-RECORD.CBL keyed-read idiom.  PRODUCT-MASTER
000700*    has no indexed access in this shop, so the whole file is loaded
000800*    once into PROD-TABLE and searched in memory instead of re-reading
000900*    VENDOR-FILE record by record the way the AP system did it.
001000*    Caller must declare PROD-TABLE / PROD-TAB-ENTRY (OCCURS,
001100*    INDEXED BY PROD-TAB-IX), WS-PRODUCT-TABLE-COUNT and the three
001200*    88-level switches this paragraph group sets.
001300*-------------------------------------------------------------------------
001400*
001500 600-LOAD-PRODUCT-TABLE.
001600*
001700     OPEN INPUT PRODUCT-MASTER.
001800     IF NOT PRDMST-SUCCESSFUL
001900         MOVE "PRODUCT-MASTER" TO WS-ABORT-FILE-NAME
002000         MOVE PRDMST-FILE-STATUS TO WS-ABORT-FILE-STATUS
002100         MOVE "600-LOAD-PRODUCT-TABLE" TO WS-ABORT-PARAGRAPH
002200         PERFORM 910-ABORT-RUN-ON-FILE-ERROR.
002300*
002400     MOVE ZERO TO WS-PRODUCT-TABLE-COUNT.
002500     PERFORM 601-READ-ONE-PRODUCT-RECORD.
002600     PERFORM 601-READ-ONE-PRODUCT-RECORD
002700         UNTIL PRDMST-AT-END
002800            OR WS-PRODUCT-TABLE-COUNT = WS-PRODUCT-TABLE-MAX.
002900     CLOSE PRODUCT-MASTER.
003000*
003100 600-EXIT.
003200     EXIT.
003300*_________________________________________________________________________
003400*
003500 601-READ-ONE-PRODUCT-RECORD.
003600*
003700     READ PRODUCT-MASTER
003800         AT END
003900             CONTINUE.
003950*
004000     IF NOT PRDMST-AT-END
004100         ADD 1 TO WS-PRODUCT-TABLE-COUNT
004200         SET PROD-TAB-IX TO WS-PRODUCT-TABLE-COUNT
004300         MOVE PROD-ID              TO PT-PRODUCT-ID (PROD-TAB-IX)
004400         MOVE PROD-NAME            TO PT-PRODUCT-NAME (PROD-TAB-IX)
004500         MOVE PROD-DISCOUNT-PRICE  TO PT-DISCOUNT-PRICE (PROD-TAB-IX)
004600         MOVE PROD-AVAILABLE-STOCK TO PT-AVAILABLE-STOCK (PROD-TAB-IX)
004700         MOVE PROD-AVAILABLE-FLAG  TO PT-AVAILABLE-FLAG (PROD-TAB-IX).
004900*
005000 601-EXIT.
005100     EXIT.
005200*_________________________________________________________________________
005300*
005400*    610-LOOK-UP-PRODUCT-RECORD -- BATCH FLOW "ProductService" step 1-2.
005500*    On entry WS-LOOKUP-PRODUCT-ID holds the key.  Sets PRODUCT-FOUND
005600*    and, when found, positions PROD-TAB-IX on the matching entry.
005700*
005800 610-LOOK-UP-PRODUCT-RECORD.
005900*
006000     MOVE "N" TO WS-PRODUCT-FOUND-SWITCH.
006100     SET PROD-TAB-IX TO 1.
006200     SEARCH PROD-TAB-ENTRY
006300         AT END
006400             MOVE "N" TO WS-PRODUCT-FOUND-SWITCH
006500         WHEN PT-PRODUCT-ID (PROD-TAB-IX) = WS-LOOKUP-PRODUCT-ID
006600             MOVE "Y" TO WS-PRODUCT-FOUND-SWITCH.
006700*
006800 610-EXIT.
006900     EXIT.
007000*_________________________________________________________________________
007100*
007200*    620-CHECK-PRODUCT-AVAILABLE -- BATCH FLOW "ProductService" step 3.
007300*    Caller must have found the product first (610, above).
007400*
007500 620-CHECK-PRODUCT-AVAILABLE.
007600*
007700     IF PT-AVAILABLE-FLAG (PROD-TAB-IX) = "Y"
007800        AND PT-AVAILABLE-STOCK (PROD-TAB-IX) > 0
007900         MOVE "Y" TO WS-PRODUCT-AVAILABLE-SWITCH
008000     ELSE
008100         MOVE "N" TO WS-PRODUCT-AVAILABLE-SWITCH.
008200*
008300 620-EXIT.
008400     EXIT.
008500*_________________________________________________________________________
008600*
008700*    630-CHECK-PRODUCT-STOCK -- BATCH FLOW "ProductService" step 4.
008800*    On entry WS-LOOKUP-QUANTITY holds the requested quantity.
008900*
009000 630-CHECK-PRODUCT-STOCK.
009100*
009200     IF PT-AVAILABLE-STOCK (PROD-TAB-IX) >= WS-LOOKUP-QUANTITY
009300         MOVE "Y" TO WS-PRODUCT-IN-STOCK-SWITCH
009400     ELSE
009500         MOVE "N" TO WS-PRODUCT-IN-STOCK-SWITCH.
009600*
009700 630-EXIT.
009800     EXIT.
009900*_________________________________________________________________________
