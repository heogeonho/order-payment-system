000100*
000200* FDPAYMST.CBL -- payment master record layout
000300*
000400 FD  PAYMENT-MASTER
000500     LABEL RECORDS ARE STANDARD.
000600*
000700 01  PAYMENT-RECORD.
000800     05  PAY-PAYMENT-ID          PIC 9(09).
000900     05  PAY-ORDER-ID            PIC X(50).
001000     05  PAY-PAYMENT-KEY         PIC X(100).
001100     05  PAY-AMOUNT              PIC 9(11).
001200     05  PAY-STATUS              PIC X(20).
001300         88  PAY-REQUESTED           VALUE "REQUESTED".
001400         88  PAY-APPROVED            VALUE "APPROVED".
001500         88  PAY-DECLINED            VALUE "DECLINED".
001600     05  PAY-PG-RESULT-CODE      PIC X(50).
001700     05  PAY-PG-RESULT-MESSAGE   PIC X(500).
001800     05  PAY-CREATED-AT          PIC X(19).
001900     05  PAY-CREATED-AT-R REDEFINES PAY-CREATED-AT.
002000         10  PAY-CR-CCYY         PIC 9(04).
002100         10  FILLER              PIC X(01).
002200         10  PAY-CR-MM           PIC 9(02).
002300         10  FILLER              PIC X(01).
002400         10  PAY-CR-DD           PIC 9(02).
002500         10  FILLER              PIC X(09).
002600     05  FILLER                  PIC X(25).
