000100*
000200* LKCOUNTS.CBL -- shared run-counts record
000300*
000400*-------------------------------------------------------------------------
000500*    Passed BY REFERENCE on every CALL out of ORDER-SETTLEMENT-RUN so
000600*    the three subprograms post their own tallies straight into the
000700*    driver's copy and SETTLEMENT-RUN-SUMMARY can print them without
000800*    a fourth file.  Same layout goes into WORKING-STORAGE in the
000900*    driver and into LINKAGE SECTION in everybody it calls.
001000*-------------------------------------------------------------------------
001100*
001200 01  RUN-COUNTS-RECORD.
001300     05  RC-ORDERS-CREATED          PIC 9(07) COMP.
001400     05  RC-ORDERS-REJECTED         PIC 9(07) COMP.
001500     05  RC-REJECT-QTY-INVALID      PIC 9(07) COMP.
001600     05  RC-REJECT-PRODUCT-NF       PIC 9(07) COMP.
001700     05  RC-REJECT-PRODUCT-NA       PIC 9(07) COMP.
001800     05  RC-REJECT-OUT-OF-STOCK     PIC 9(07) COMP.
001900     05  RC-PAYMENTS-APPROVED       PIC 9(07) COMP.
002000     05  RC-PAYMENTS-DECLINED       PIC 9(07) COMP.
002100     05  RC-REJECT-ORDER-NF         PIC 9(07) COMP.
002200     05  RC-REJECT-NOT-PAYABLE      PIC 9(07) COMP.
002300     05  RC-REJECT-ALREADY-PAID     PIC 9(07) COMP.
002400     05  RC-REJECT-AMOUNT-MISMATCH  PIC 9(07) COMP.
002500     05  FILLER                     PIC X(20).
