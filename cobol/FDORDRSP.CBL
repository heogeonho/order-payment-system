000100*
000200* FDORDRSP.CBL -- create-order response record layout
000300*
000400*-------------------------------------------------------------------------
000500*    One record per ORDER-TXN-IN transaction processed, success or
000600*    reject -- stands in for the reply the order system would get
000700*    back over the wire, if this shop's order system called ours
000750*    on-line instead of dropping a transaction file.
000800*-------------------------------------------------------------------------
000900*
001000 FD  ORDER-RESPONSE-OUT
001100     LABEL RECORDS ARE STANDARD.
001200*
001300 01  ORDER-RESPONSE-RECORD.
001400     05  ORSP-ORDER-ID           PIC X(50).
001500     05  ORSP-USER-ID            PIC 9(09).
001600     05  ORSP-PRODUCT-ID         PIC 9(09).
001700     05  ORSP-QUANTITY           PIC 9(05).
001800     05  ORSP-TOTAL-AMOUNT       PIC 9(11).
001900     05  ORSP-STATUS             PIC X(20).
002000     05  ORSP-RESULT-CODE        PIC X(04).
002100         88  ORSP-RESULT-OK          VALUE "0000".
002200     05  ORSP-REJECT-REASON      PIC X(30).
002300     05  ORSP-REJECT-DETAIL      PIC X(60).
002400     05  FILLER                  PIC X(20).
