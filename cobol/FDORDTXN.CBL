000100*
000200* FDORDTXN.CBL -- create-order request transaction layout
000300*
000400 FD  ORDER-TXN-IN
000500     LABEL RECORDS ARE STANDARD.
000600*
000700 01  CREATE-ORDER-REQUEST.
000800     05  CORD-USER-ID            PIC 9(09).
000900     05  CORD-PRODUCT-ID         PIC 9(09).
001000     05  CORD-QUANTITY           PIC 9(05).
001100     05  FILLER                  PIC X(20).
