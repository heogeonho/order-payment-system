000100*
000200* FDPAYRSP.CBL -- approve-payment response record layout
000300*
000400*-------------------------------------------------------------------------
000500*    One record per PAYMENT-TXN-IN transaction processed, success or
000600*    reject -- stands in for the reply the payment system would get
000700*    back over the wire, if this shop's payment system called ours
000750*    on-line instead of dropping a transaction file.
000800*-------------------------------------------------------------------------
000900*
001000 FD  PAYMENT-RESPONSE-OUT
001100     LABEL RECORDS ARE STANDARD.
001200*
001300 01  PAYMENT-RESPONSE-RECORD.
001400     05  PRSP-ORDER-ID           PIC X(50).
001500     05  PRSP-PAYMENT-ID         PIC 9(09).
001600     05  PRSP-PAYMENT-KEY        PIC X(100).
001700     05  PRSP-AMOUNT             PIC 9(11).
001800     05  PRSP-PAYMENT-STATUS     PIC X(20).
001900     05  PRSP-ORDER-STATUS       PIC X(20).
002000     05  PRSP-APPROVED-AT        PIC X(19).
002100     05  PRSP-RESULT-CODE        PIC X(04).
002200     05  PRSP-REJECT-REASON      PIC X(30).
002300     05  PRSP-REJECT-DETAIL      PIC X(60).
002400     05  FILLER                  PIC X(20).
