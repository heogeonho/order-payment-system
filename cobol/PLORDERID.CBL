000100*
000200* PLORDERID.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    Reworked 1987-06-01 (L.F.) from CONTROL-FILE-MAINTENANCE.CBL's
000600*    read/rewrite of the last-voucher-number record.  The source
000700*    system let the application server hand out the ORDER-ID with an
000800*    unseeded random-number generator; this shop does not trust that
000900*    for a key that has to sort and print, so the ORDER-ID here is a
001000*    plain day-sequence counter kept on CONTROL-FILE, recycled to 0001
001100*    at the start of each run date.  PAYMENT-ID is a second counter on
001200*    the same record, carried forward run to run without reset.
001300*-------------------------------------------------------------------------
001400*
001500* 2001-04-19 C.O. TKT#4471 - RUN-DATE COMPARE ADDED SO THE DAILY
001510*            SEQUENCE RESETS ON THE FIRST ORDER OF A NEW CALENDAR DAY
001520*            INSTEAD OF CARRYING THE PRIOR DAY'S COUNT FORWARD.
001600*
001700 700-GENERATE-NEXT-ORDER-ID.
001800*
001900     OPEN I-O CONTROL-FILE.
002000     IF NOT CTLFIL-SUCCESSFUL
002100         MOVE "CONTROL-FILE" TO WS-ABORT-FILE-NAME
002200         MOVE CTLFIL-FILE-STATUS TO WS-ABORT-FILE-STATUS
002300         MOVE "700-GENERATE-NEXT-ORDER-ID" TO WS-ABORT-PARAGRAPH
002400         PERFORM 910-ABORT-RUN-ON-FILE-ERROR.
002500*
002600     MOVE 1 TO CONTROL-KEY.
002700     READ CONTROL-FILE
002800         INVALID KEY
002900             MOVE ZERO TO CONTROL-LAST-ORDER-SEQ
003000             MOVE ZERO TO CONTROL-LAST-PAYMENT-ID
003100             MOVE ZERO TO CONTROL-LAST-HISTORY-ID
003200             MOVE WSTMP-TODAY-CCYYMMDD TO CONTROL-RUN-DATE.
003400*
003500     IF CONTROL-RUN-DATE NOT EQUAL WSTMP-TODAY-CCYYMMDD
003600         MOVE ZERO TO CONTROL-LAST-ORDER-SEQ
003700         MOVE WSTMP-TODAY-CCYYMMDD TO CONTROL-RUN-DATE.
003800*
003900     ADD 1 TO CONTROL-LAST-ORDER-SEQ.
004000     STRING "ORD-"                     DELIMITED BY SIZE
004100            WSTMP-TODAY-CCYYMMDD        DELIMITED BY SIZE
004200            "-"                         DELIMITED BY SIZE
004300            CONTROL-LAST-ORDER-SEQ      DELIMITED BY SIZE
004400       INTO WS-NEW-ORDER-ID.
004500*
004600     IF CTLFIL-SUCCESSFUL
004700         REWRITE CONTROL-RECORD
004800     ELSE
004900         WRITE CONTROL-RECORD
005000         MOVE "00" TO CTLFIL-FILE-STATUS.
005100*
005200     CLOSE CONTROL-FILE.
005250*
005300 700-EXIT.
005400     EXIT.
005500*_________________________________________________________________________
005600*
005700* 710-GENERATE-NEXT-PAYMENT-ID -- PAYMENT-ID is a plain monotonic
005800*     counter, no day-prefix, because a payment has no printed form
005900*     that groups it by date the way ORDER-ID does.
006000*
006100 710-GENERATE-NEXT-PAYMENT-ID.
006200*
006300     OPEN I-O CONTROL-FILE.
006400     IF NOT CTLFIL-SUCCESSFUL
006500         MOVE "CONTROL-FILE" TO WS-ABORT-FILE-NAME
006600         MOVE CTLFIL-FILE-STATUS TO WS-ABORT-FILE-STATUS
006700         MOVE "710-GENERATE-NEXT-PAYMENT-ID" TO WS-ABORT-PARAGRAPH
006800         PERFORM 910-ABORT-RUN-ON-FILE-ERROR.
006900*
007000     MOVE 1 TO CONTROL-KEY.
007100     READ CONTROL-FILE
007200         INVALID KEY
007300             MOVE ZERO TO CONTROL-LAST-ORDER-SEQ
007400             MOVE ZERO TO CONTROL-LAST-PAYMENT-ID
007500             MOVE ZERO TO CONTROL-LAST-HISTORY-ID
007600             MOVE WSTMP-TODAY-CCYYMMDD TO CONTROL-RUN-DATE.
007800*
007900     ADD 1 TO CONTROL-LAST-PAYMENT-ID.
008000     MOVE CONTROL-LAST-PAYMENT-ID TO WS-NEW-PAYMENT-ID.
008100*
008200     IF CTLFIL-SUCCESSFUL
008300         REWRITE CONTROL-RECORD
008400     ELSE
008500         WRITE CONTROL-RECORD
008600         MOVE "00" TO CTLFIL-FILE-STATUS.
008700*
008800     CLOSE CONTROL-FILE.
008850*
008900 710-EXIT.
009000     EXIT.
009100*_________________________________________________________________________
