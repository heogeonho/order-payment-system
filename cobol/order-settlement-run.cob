000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. order-settlement-run.
000300*
000400 AUTHOR. L. FORTUNATO.
000500 INSTALLATION. MERIDIAN DATA SERVICES.
000600 DATE-WRITTEN. 06/01/87.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*
001000*-------------------------------------------------------------------*
001100*                                                                   *
001200*   O R D E R - S E T T L E M E N T - R U N                         *
001300*                                                                   *
001400*   NIGHTLY JOB-STEP DRIVER.  CALLS CREATE-ORDER-BATCH TO POST THE  *
001500*   DAY'S NEW ORDERS, THEN APPROVE-PAYMENT-BATCH TO RUN THE DAY'S   *
001600*   PAYMENT APPROVALS AGAINST THOSE (AND PRIOR) ORDERS, THEN        *
001700*   SETTLEMENT-RUN-SUMMARY TO PRINT THE NIGHT'S COUNTS.  REPLACES   *
001800*   THE OLD ACCOUNTS-PAYABLE-SYSTEM MENU SHELL -- THIS JOB HAS NO   *
001900*   OPERATOR MENU, IT IS SUBMITTED AS ONE JCL STEP AND RUNS ALL     *
002000*   THREE PROGRAMS UNATTENDED.                                      *
002100*                                                                   *
002200*-------------------------------------------------------------------*
002300*
002400* CHANGE LOG.
002500*
002600*    DATE      BY    TICKET   DESCRIPTION
002700*    --------  ----  -------  -------------------------------------
002800*    06/01/87  LF    N/A      ORIGINAL PROGRAM (ACCOUNTS-PAYABLE-
002900*                             SYSTEM MENU SHELL REWRITTEN AS AN
003000*                             UNATTENDED JOB-STEP DRIVER).
003100*    11/09/94  CO    N/A      RUN-COUNTS-RECORD ADDED SO THE THREE
003200*                             CALLED PROGRAMS SHARE ONE SET OF
003300*                             COUNTERS INSTEAD OF EACH KEEPING ITS
003400*                             OWN.
003500*    01/08/99  SA    Y2K-118  YEAR 2000 REVIEW.  NO 2-DIGIT YEAR
003600*                             FIELDS IN THIS PROGRAM.
003700*    03/19/02  CO    TKT#4688 REVIEWED AFTER THE PG-CALL CHANGE IN
003800*                             APPROVE-PAYMENT-BATCH.  NO CHANGE
003900*                             NEEDED HERE.
004000*    02/11/04  SA    TKT#5190 REVIEWED, NO CHANGE.
004050*    09/12/07  SA    TKT#6203  WS-PRINT-SUMMARY-SWITCH PULLED OUT
004060*                             OF ITS OWN ONE-FIELD GROUP, PER THE
004070*                             STANDARDS GROUP AUDIT -- NO OTHER
004080*                             PROGRAM IN THIS SHOP WRAPS A SINGLE
004090*                             SWITCH IN A NAMED GROUP.  NO LOGIC
004095*                             CHANGE.
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*
005000     COPY "LKCOUNTS.CBL".
005050*
005060     COPY "WSSTAMP.CBL".
005100*
005200 01  WS-PRINT-SUMMARY-SWITCH          PIC X VALUE "Y".
005300     88  PRINT-RUN-SUMMARY               VALUE "Y".
005500*
005600 PROCEDURE DIVISION.
005700*
005800 000-MAIN-LOGIC.
005900*
006000     PERFORM 100-INITIALIZE-RUN-COUNTS.
006050     PERFORM 900-STAMP-CURRENT-DATE-TIME.
006100*
006150     DISPLAY "*** ORDER-SETTLEMENT-RUN STARTING " WSTMP-STAMP-19
006160             " -- ORDER PHASE ***".
006200     CALL "create-order-batch" USING RUN-COUNTS-RECORD.
006300*
006500     DISPLAY "*** ORDER-SETTLEMENT-RUN STARTING -- PAYMENT PHASE ***".
006600     CALL "approve-payment-batch" USING RUN-COUNTS-RECORD.
006700*
006800     IF PRINT-RUN-SUMMARY
006900         DISPLAY "*** ORDER-SETTLEMENT-RUN STARTING -- SUMMARY ***"
007000         CALL "settlement-run-summary" USING RUN-COUNTS-RECORD.
007100*
007150     PERFORM 900-STAMP-CURRENT-DATE-TIME.
007200     DISPLAY "*** ORDER-SETTLEMENT-RUN COMPLETE " WSTMP-STAMP-19
007210             " ***".
007300     STOP RUN.
007400*
007500 000-EXIT.
007600     EXIT.
007700*___________________________________________________________________
007800*
007900 100-INITIALIZE-RUN-COUNTS.
008000*
008100     MOVE ZERO TO RC-ORDERS-CREATED.
008200     MOVE ZERO TO RC-ORDERS-REJECTED.
008300     MOVE ZERO TO RC-REJECT-QTY-INVALID.
008400     MOVE ZERO TO RC-REJECT-PRODUCT-NF.
008500     MOVE ZERO TO RC-REJECT-PRODUCT-NA.
008600     MOVE ZERO TO RC-REJECT-OUT-OF-STOCK.
008700     MOVE ZERO TO RC-PAYMENTS-APPROVED.
008800     MOVE ZERO TO RC-PAYMENTS-DECLINED.
008900     MOVE ZERO TO RC-REJECT-ORDER-NF.
009000     MOVE ZERO TO RC-REJECT-NOT-PAYABLE.
009100     MOVE ZERO TO RC-REJECT-ALREADY-PAID.
009200     MOVE ZERO TO RC-REJECT-AMOUNT-MISMATCH.
009400*
009500 100-EXIT.
009600     EXIT.
009700*___________________________________________________________________
009750*
009760* 999-ABEND-EXIT -- 910-ABORT-RUN-ON-FILE-ERROR (COPY PLGENERAL.CBL)
009770*     GOES HERE.  THIS DRIVER OPENS NO FILES OF ITS OWN -- IT ONLY
009780*     STAMPS THE RUN START/END TIME -- SO IN PRACTICE THIS PATH IS
009790*     NEVER TAKEN, KEPT SO THE COPY COMPILES THE SAME AS EVERY
009791*     OTHER PROGRAM THAT CARRIES PLGENERAL.CBL.
009792*
009793 999-ABEND-EXIT.
009794*
009795     STOP RUN.
009796*
009797*___________________________________________________________________
009798*
009799     COPY "PLGENERAL.CBL".
