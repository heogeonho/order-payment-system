000100*
000200* SLCONTRL.CBL -- FILE-CONTROL entry for the run control file
000300*
000400*-------------------------------------------------------------------------
000500*    One-record control file.  Started life in the old AP system as
000600*    "last voucher issued"; repointed 1987-06-01 (L.F.) to hold the
000700*    three sequence counters this run needs in place of the source
000800*    system's database identity columns (ORDER-ID daily sequence,
000900*    last PAYMENT-ID, last HISTORY-ID) -- see PLORDERID.CBL.
001000*-------------------------------------------------------------------------
001100*
001200     SELECT CONTROL-FILE
001300         ASSIGN TO "CONTROLF"
001400         ORGANIZATION IS INDEXED
001500         ACCESS MODE IS RANDOM
001600         RECORD KEY IS CONTROL-KEY
001700         FILE STATUS IS CTLFIL-FILE-STATUS.
