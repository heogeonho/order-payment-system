000100*
000200* SLPRDMST.CBL -- FILE-CONTROL entry for the product master
000300*
000400     SELECT PRODUCT-MASTER
000500         ASSIGN TO "PRODMAST"
000600         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS PRDMST-FILE-STATUS.
