000100*
000200* PLORDER.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    ORDER-MASTER is SEQUENTIAL organization, same as every other
000600*    file this shop gets from the order system -- there is no keyed
000700*    access to go back and update one record in place.  So the whole
000800*    file is loaded into ORD-TABLE once at the start of the approve-
000900*    payment run (640-LOAD-ORDER-TABLE), every PAYMENT-TXN-IN record
001000*    updates the table entry in memory, and at end-of-run
001100*    670-REWRITE-ORDER-TABLE-TO-FILE makes one more sequential pass
001200*    over ORDER-MASTER, re-reading and REWRITEing each record from
001300*    the matching table entry.  REWRITE on a sequential file replaces
001400*    the record most recently READ, so the two passes have to stay
001500*    lined up record-for-record -- do not re-sort ORD-TABLE between
001600*    the load pass and the rewrite pass.
001700*-------------------------------------------------------------------------
001800*
001900 640-LOAD-ORDER-TABLE.
002000*
002100     OPEN INPUT ORDER-MASTER.
002200     IF NOT ORDMST-SUCCESSFUL
002300         MOVE "ORDER-MASTER" TO WS-ABORT-FILE-NAME
002400         MOVE ORDMST-FILE-STATUS TO WS-ABORT-FILE-STATUS
002500         MOVE "640-LOAD-ORDER-TABLE" TO WS-ABORT-PARAGRAPH
002600         PERFORM 910-ABORT-RUN-ON-FILE-ERROR.
002700*
002800     MOVE ZERO TO WS-ORDER-TABLE-COUNT.
002900     PERFORM 641-READ-ONE-ORDER-RECORD.
003000     PERFORM 641-READ-ONE-ORDER-RECORD
003100         UNTIL ORDMST-AT-END
003200            OR WS-ORDER-TABLE-COUNT = WS-ORDER-TABLE-MAX.
003300     CLOSE ORDER-MASTER.
003400*
003500 640-EXIT.
003600     EXIT.
003700*_________________________________________________________________________
003800*
003900 641-READ-ONE-ORDER-RECORD.
004000*
004100     READ ORDER-MASTER
004200         AT END
004300             CONTINUE.
004350*
004400     IF NOT ORDMST-AT-END
004500         ADD 1 TO WS-ORDER-TABLE-COUNT
004600         SET ORD-TAB-IX TO WS-ORDER-TABLE-COUNT
004700         MOVE ORDER-RECORD TO ORD-TAB-ENTRY (ORD-TAB-IX).
004900*
005000 641-EXIT.
005100     EXIT.
005200*_________________________________________________________________________
005300*
005400* 650-LOOK-UP-ORDER-RECORD -- on entry WS-LOOKUP-ORDER-ID holds the
005500*     key.  Sets ORDER-FOUND and, when found, positions ORD-TAB-IX.
005600*
005700 650-LOOK-UP-ORDER-RECORD.
005800*
005900     MOVE "N" TO WS-ORDER-FOUND-SWITCH.
006000     SET ORD-TAB-IX TO 1.
006100     SEARCH ORD-TAB-ENTRY
006200         AT END
006300             MOVE "N" TO WS-ORDER-FOUND-SWITCH
006400         WHEN OT-ORDER-ID (ORD-TAB-IX) = WS-LOOKUP-ORDER-ID
006500             MOVE "Y" TO WS-ORDER-FOUND-SWITCH.
006600*
006700 650-EXIT.
006800     EXIT.
006900*_________________________________________________________________________
007000*
007100* 660-UPDATE-ORDER-STATUS-IN-TABLE -- caller has already found the
007200*     order (650, above) and loaded WS-NEW-ORDER-STATUS.
007300*
007400 660-UPDATE-ORDER-STATUS-IN-TABLE.
007500*
007600     PERFORM 900-STAMP-CURRENT-DATE-TIME.
007700     MOVE WS-NEW-ORDER-STATUS TO OT-STATUS (ORD-TAB-IX).
007800     MOVE WSTMP-STAMP-19      TO OT-UPDATED-AT (ORD-TAB-IX).
007900*
008000 660-EXIT.
008100     EXIT.
008200*_________________________________________________________________________
008300*
008400* 670-REWRITE-ORDER-TABLE-TO-FILE -- end-of-run pass 2.  Called once,
008500*     after every PAYMENT-TXN-IN record has been processed.
008600*
008700 670-REWRITE-ORDER-TABLE-TO-FILE.
008800*
008900     OPEN I-O ORDER-MASTER.
009000     IF NOT ORDMST-SUCCESSFUL
009100         MOVE "ORDER-MASTER" TO WS-ABORT-FILE-NAME
009200         MOVE ORDMST-FILE-STATUS TO WS-ABORT-FILE-STATUS
009300         MOVE "670-REWRITE-ORDER-TABLE-TO-FILE" TO WS-ABORT-PARAGRAPH
009400         PERFORM 910-ABORT-RUN-ON-FILE-ERROR.
009500*
009600     SET ORD-TAB-IX TO 1.
009700     PERFORM 671-REWRITE-ONE-ORDER-RECORD
009800         VARYING ORD-TAB-IX FROM 1 BY 1
009900         UNTIL ORD-TAB-IX > WS-ORDER-TABLE-COUNT.
010000     CLOSE ORDER-MASTER.
010100*
010200 670-EXIT.
010300     EXIT.
010400*_________________________________________________________________________
010500*
010600 671-REWRITE-ONE-ORDER-RECORD.
010700*
010800     READ ORDER-MASTER
010900         AT END
011000             MOVE "ORDER-MASTER" TO WS-ABORT-FILE-NAME
011100             MOVE ORDMST-FILE-STATUS TO WS-ABORT-FILE-STATUS
011200             MOVE "671-REWRITE-ONE-ORDER-RECORD" TO WS-ABORT-PARAGRAPH
011300             PERFORM 910-ABORT-RUN-ON-FILE-ERROR.
011500     MOVE ORD-TAB-ENTRY (ORD-TAB-IX) TO ORDER-RECORD.
011600     REWRITE ORDER-RECORD.
011700*
011800 671-EXIT.
011900     EXIT.
012000*_________________________________________________________________________
