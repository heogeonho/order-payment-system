000100*
000200* SLORDHST.CBL -- FILE-CONTROL entry for the order history log
000300*
000400     SELECT ORDER-HISTORY-LOG
000500         ASSIGN TO "ORDRHIST"
000600         ORGANIZATION IS SEQUENTIAL
000700         FILE STATUS IS ORDHST-FILE-STATUS.
