000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. settlement-run-summary.
000300*
000400 AUTHOR. R. TANAKA.
000500 INSTALLATION. MERIDIAN DATA SERVICES.
000600 DATE-WRITTEN. 02/09/98.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*
001000*-------------------------------------------------------------------*
001100*                                                                   *
001200*   S E T T L E M E N T - R U N - S U M M A R Y                     *
001300*                                                                   *
001400*   PRINTS ONE-PAGE COUNTS OF WHAT THE ORDER/PAYMENT SETTLEMENT     *
001500*   RUN DID -- ORDERS CREATED AND REJECTED (BY REASON), PAYMENTS    *
001600*   APPROVED AND DECLINED, PAYMENT REJECTS (BY REASON).  THERE IS   *
001700*   NO UNDERLYING PRINTED REPORT IN THE SOURCE SYSTEM -- THIS IS AN *
001800*   OPERATIONS CONVENIENCE ADDED AT THE SAME TIME THE RUN WAS       *
001900*   FIRST AUTOMATED SO THE NIGHT OPERATOR HAS SOMETHING TO READ OFF *
002000*   THE CONSOLE LOG WITHOUT DIGGING THROUGH THE MASTER FILES.       *
002100*   MODELED ON THE OLD DEDUCTIBLES-REPORT PRINT LAYOUT, MINUS THE   *
002200*   SORT STEP -- THERE IS NOTHING HERE TO SORT, RUN-COUNTS-RECORD   *
002300*   IS ALREADY A SINGLE SUMMARY RECORD BY THE TIME THIS PROGRAM     *
002400*   SEES IT.                                                        *
002500*                                                                   *
002600*-------------------------------------------------------------------*
002700*
002800* CHANGE LOG.
002900*
003000*    DATE      BY    TICKET   DESCRIPTION
003100*    --------  ----  -------  -------------------------------------
003200*    02/09/98  RT    N/A      ORIGINAL PROGRAM.
003300*    01/08/99  SA    Y2K-118  YEAR 2000 REVIEW.  NO 2-DIGIT YEAR
003400*                             FIELDS IN THIS PROGRAM.
003500*    03/19/02  CO    TKT#4688 REVIEWED AFTER THE PG-CALL CHANGE IN
003600*                             APPROVE-PAYMENT-BATCH.  NO CHANGE
003700*                             NEEDED HERE -- COUNTS COME IN THROUGH
003800*                             RUN-COUNTS-RECORD, NOT DIRECTLY FROM
003900*                             THAT PROGRAM.
004000*    02/11/04  SA    TKT#5190 REVIEWED, NO CHANGE.
004050*    09/12/07  SA    TKT#6203  PRTFIL-FILE-STATUS PULLED OUT OF
004060*                             ITS OWN ONE-FIELD GROUP, PER THE
004070*                             STANDARDS GROUP AUDIT -- NO OTHER
004080*                             PROGRAM IN THIS SHOP WRAPS A SINGLE
004090*                             STATUS FIELD IN A NAMED GROUP.  NO
004095*                             LOGIC CHANGE.
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT PRINTER-FILE
005000         ASSIGN TO "SETTLEMENT-RUN-SUMMARY.PRN"
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600 FD  PRINTER-FILE
005700     LABEL RECORDS ARE OMITTED.
005800 01  PRINTER-RECORD              PIC X(80).
005900*
006000 WORKING-STORAGE SECTION.
006100*
006200     COPY "WSSTAMP.CBL".
006300*
006400 01  TITLE-LINE.
006500     05  FILLER                  PIC X(25) VALUE SPACES.
006600     05  FILLER                  PIC X(24) VALUE
006700         "ORDER/PAYMENT RUN SUMMARY".
006800     05  FILLER                  PIC X(17) VALUE SPACES.
006900     05  FILLER                  PIC X(05) VALUE "DATE:".
007000     05  TL-RUN-MM               PIC 99.
007010     05  FILLER                  PIC X(01) VALUE "/".
007020     05  TL-RUN-DD               PIC 99.
007030     05  FILLER                  PIC X(01) VALUE "/".
007040     05  TL-RUN-CCYY             PIC 9999.
007100     05  FILLER                  PIC X(09) VALUE SPACES.
007200*
007300 01  HEADING-LINE.
007400     05  FILLER                  PIC X(40) VALUE
007500         "COUNT    DESCRIPTION".
007600     05  FILLER                  PIC X(40) VALUE SPACES.
007700*
007800 01  HEADING-RULE.
007900     05  FILLER                  PIC X(40) VALUE
008000         "=====    ==========================".
008100     05  FILLER                  PIC X(40) VALUE SPACES.
008200*
008300 01  DETAIL-LINE.
008400     05  DL-COUNT                PIC ZZZ,ZZ9.
008500     05  FILLER                  PIC X(04) VALUE SPACES.
008600     05  DL-DESCRIPTION          PIC X(40).
008700     05  FILLER                  PIC X(27) VALUE SPACES.
008800*
008900 01  WS-BLANK-LINE               PIC X(80) VALUE SPACES.
009000*
009100 01  PRTFIL-FILE-STATUS               PIC XX.
009200     88  PRTFIL-SUCCESSFUL               VALUE "00".
009400*
009700 LINKAGE SECTION.
009800*
009900     COPY "LKCOUNTS.CBL".
010000*
010100 PROCEDURE DIVISION USING RUN-COUNTS-RECORD.
010200*
010300 000-MAIN-LOGIC.
010400*
010500     PERFORM 100-OPEN-PRINT-FILE.
010600     PERFORM 900-STAMP-CURRENT-DATE-TIME.
010700     MOVE WSTMP-MM   TO TL-RUN-MM.
010710     MOVE WSTMP-DD   TO TL-RUN-DD.
010720     MOVE WSTMP-CCYY TO TL-RUN-CCYY.
010800*
010900     PERFORM 200-PRINT-HEADINGS.
011000     PERFORM 300-PRINT-ORDER-COUNTS.
011100     PERFORM 400-PRINT-PAYMENT-COUNTS.
011200*
011300     CLOSE PRINTER-FILE.
011400     GOBACK.
011500*
011600 000-EXIT.
011700     EXIT.
011800*___________________________________________________________________
011900*
012000 100-OPEN-PRINT-FILE.
012100*
012200     OPEN OUTPUT PRINTER-FILE.
012300     IF NOT PRTFIL-SUCCESSFUL
012400         DISPLAY "*** PRINTER-FILE OPEN ERROR -- STATUS "
012500                 PRTFIL-FILE-STATUS " ***"
012600         STOP RUN.
012700*
012800 100-EXIT.
012900     EXIT.
013000*___________________________________________________________________
013100*
013200 200-PRINT-HEADINGS.
013300*
013400     MOVE TITLE-LINE TO PRINTER-RECORD.
013500     WRITE PRINTER-RECORD.
013600     MOVE WS-BLANK-LINE TO PRINTER-RECORD.
013700     WRITE PRINTER-RECORD.
013800     MOVE HEADING-LINE TO PRINTER-RECORD.
013900     WRITE PRINTER-RECORD.
014000     MOVE HEADING-RULE TO PRINTER-RECORD.
014100     WRITE PRINTER-RECORD.
014200*
014300 200-EXIT.
014400     EXIT.
014500*___________________________________________________________________
014600*
014700 300-PRINT-ORDER-COUNTS.
014800*
014900     MOVE RC-ORDERS-CREATED TO DL-COUNT.
015000     MOVE "ORDERS CREATED" TO DL-DESCRIPTION.
015100     PERFORM 500-WRITE-DETAIL-LINE.
015200*
015300     MOVE RC-ORDERS-REJECTED TO DL-COUNT.
015400     MOVE "ORDERS REJECTED -- TOTAL" TO DL-DESCRIPTION.
015500     PERFORM 500-WRITE-DETAIL-LINE.
015600*
015700     MOVE RC-REJECT-QTY-INVALID TO DL-COUNT.
015800     MOVE "  REJECTED -- QUANTITY INVALID" TO DL-DESCRIPTION.
015900     PERFORM 500-WRITE-DETAIL-LINE.
016000*
016100     MOVE RC-REJECT-PRODUCT-NF TO DL-COUNT.
016200     MOVE "  REJECTED -- PRODUCT NOT FOUND" TO DL-DESCRIPTION.
016300     PERFORM 500-WRITE-DETAIL-LINE.
016400*
016500     MOVE RC-REJECT-PRODUCT-NA TO DL-COUNT.
016600     MOVE "  REJECTED -- PRODUCT NOT AVAILABLE" TO DL-DESCRIPTION.
016700     PERFORM 500-WRITE-DETAIL-LINE.
016800*
016900     MOVE RC-REJECT-OUT-OF-STOCK TO DL-COUNT.
017000     MOVE "  REJECTED -- OUT OF STOCK" TO DL-DESCRIPTION.
017100     PERFORM 500-WRITE-DETAIL-LINE.
017200*
017300     MOVE WS-BLANK-LINE TO PRINTER-RECORD.
017400     WRITE PRINTER-RECORD.
017500*
017600 300-EXIT.
017700     EXIT.
017800*___________________________________________________________________
017900*
018000 400-PRINT-PAYMENT-COUNTS.
018100*
018200     MOVE RC-PAYMENTS-APPROVED TO DL-COUNT.
018300     MOVE "PAYMENTS APPROVED" TO DL-DESCRIPTION.
018400     PERFORM 500-WRITE-DETAIL-LINE.
018500*
018600     MOVE RC-PAYMENTS-DECLINED TO DL-COUNT.
018700     MOVE "PAYMENTS DECLINED -- TOTAL" TO DL-DESCRIPTION.
018800     PERFORM 500-WRITE-DETAIL-LINE.
018900*
019000     MOVE RC-REJECT-ORDER-NF TO DL-COUNT.
019100     MOVE "  DECLINED -- ORDER NOT FOUND" TO DL-DESCRIPTION.
019200     PERFORM 500-WRITE-DETAIL-LINE.
019300*
019400     MOVE RC-REJECT-NOT-PAYABLE TO DL-COUNT.
019500     MOVE "  DECLINED -- ORDER NOT PAYABLE" TO DL-DESCRIPTION.
019600     PERFORM 500-WRITE-DETAIL-LINE.
019700*
019800     MOVE RC-REJECT-ALREADY-PAID TO DL-COUNT.
019900     MOVE "  DECLINED -- ALREADY APPROVED" TO DL-DESCRIPTION.
020000     PERFORM 500-WRITE-DETAIL-LINE.
020100*
020200     MOVE RC-REJECT-AMOUNT-MISMATCH TO DL-COUNT.
020300     MOVE "  DECLINED -- AMOUNT MISMATCH" TO DL-DESCRIPTION.
020400     PERFORM 500-WRITE-DETAIL-LINE.
020500*
020600 400-EXIT.
020700     EXIT.
020800*___________________________________________________________________
020900*
021000 500-WRITE-DETAIL-LINE.
021100*
021200     MOVE DETAIL-LINE TO PRINTER-RECORD.
021300     WRITE PRINTER-RECORD.
021400*
021500 500-EXIT.
021600     EXIT.
021700*___________________________________________________________________
021750*
021760* 999-ABEND-EXIT -- 910-ABORT-RUN-ON-FILE-ERROR (COPY PLGENERAL.CBL)
021770*     GOES HERE.  THIS PROGRAM ONLY OPENS ONE OUTPUT PRINT FILE AND
021780*     READS NO MASTER FILES, SO IN PRACTICE THIS PATH IS NEVER
021790*     TAKEN -- KEPT SO THE COPY COMPILES THE SAME AS EVERY OTHER
021800*     PROGRAM THAT CARRIES PLGENERAL.CBL.
021810*
021820 999-ABEND-EXIT.
021830*
021840     STOP RUN.
021850*
021860*___________________________________________________________________
021870*
021880     COPY "PLGENERAL.CBL".
