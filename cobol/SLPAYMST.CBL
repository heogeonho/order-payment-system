000100*
000200* SLPAYMST.CBL -- FILE-CONTROL entry for the payment master
000300*
000400     SELECT PAYMENT-MASTER
000500         ASSIGN TO "PAYRMAST"
000600         ORGANIZATION IS SEQUENTIAL
000700         FILE STATUS IS PAYMST-FILE-STATUS.
