000100*
000200* FDORDMST.CBL -- order master record layout
000300*
000400 FD  ORDER-MASTER
000500     LABEL RECORDS ARE STANDARD.
000600*
000700 01  ORDER-RECORD.
000800     05  ORD-ORDER-ID            PIC X(50).
000900     05  ORD-ORDER-ID-R REDEFINES ORD-ORDER-ID.
001000         10  ORD-ID-PREFIX       PIC X(04).
001100         10  ORD-ID-CCYYMMDD     PIC 9(08).
001200         10  ORD-ID-DASH         PIC X(01).
001300         10  ORD-ID-SEQUENCE     PIC 9(04).
001400         10  FILLER              PIC X(33).
001500     05  ORD-USER-ID             PIC 9(09).
001600     05  ORD-PRODUCT-ID          PIC 9(09).
001700     05  ORD-QUANTITY            PIC 9(05).
001800     05  ORD-TOTAL-AMOUNT        PIC 9(11).
001900     05  ORD-STATUS              PIC X(20).
002000         88  ORD-PENDING-PAYMENT     VALUE "PENDING_PAYMENT".
002100         88  ORD-PAID                VALUE "PAID".
002200         88  ORD-PAYMENT-FAILED       VALUE "PAYMENT_FAILED".
002300     05  ORD-CREATED-AT          PIC X(19).
002400     05  ORD-UPDATED-AT          PIC X(19).
002500     05  FILLER                  PIC X(25).
