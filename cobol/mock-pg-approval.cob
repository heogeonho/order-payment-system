000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. mock-pg-approval.
000300*
000400 AUTHOR. S. ALVAREZ.
000500 INSTALLATION. MERIDIAN DATA SERVICES.
000600 DATE-WRITTEN. 06/08/87.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*
001000*-------------------------------------------------------------------*
001100*                                                                   *
001200*   M O C K - P G - A P P R O V A L                                 *
001300*                                                                   *
001400*   STAND-IN PAYMENT GATEWAY APPROVAL DECISION.  CALLED FROM        *
001500*   APPROVE-PAYMENT-BATCH FOR EACH PAYMENT-TXN-IN RECORD.  THIS     *
001600*   SHOP HAS NO REAL PAYMENT GATEWAY LINE TO THE OUTSIDE WORLD SO   *
001700*   THE PROGRAMMING STANDARDS GROUP ASKED FOR THIS RULE TO BE KEPT  *
001800*   SEPARATE FROM APPROVE-PAYMENT-BATCH, THE SAME WAY A REAL PG     *
001900*   CALL WOULD BE, SO IT CAN BE SWAPPED FOR A REAL LINE LATER       *
002000*   WITHOUT TOUCHING THE CALLING PROGRAM.                          *
002100*                                                                   *
002200*-------------------------------------------------------------------*
002300*
002400* CHANGE LOG.
002500*
002600*    DATE      BY    TICKET   DESCRIPTION
002700*    --------  ----  -------  -------------------------------------
002800*    06/08/87  SA    N/A      ORIGINAL PROGRAM.
002900*    11/14/88  LF    N/A      ADDED AMOUNT-SIGN CHECK, RULE 2 BELOW.
003000*    03/02/91  SA    N/A      STANDARDIZED RESULT MESSAGE TEXT TO
003100*                             MATCH WHAT THE ORDER SYSTEM GROUP
003200*                             EXPECTS IN ITS REPLY RECORD.
003300*    09/30/93  CO    N/A      RECOMPILED, NO LOGIC CHANGE.
003400*    07/19/96  LF    N/A      REVIEWED FOR STATE PG INTERFACE
003500*                             STANDARDS COMMITTEE AUDIT, NO CHANGE.
003600*    01/06/99  SA    Y2K-118  YEAR 2000 REVIEW OF THIS PROGRAM --
003700*                             NO DATE FIELDS ARE TOUCHED HERE, NO
003800*                             CHANGE REQUIRED.  SIGNED OFF.
003900*    08/22/01  CO    TKT#4502 KEY-PREFIX COMPARE CHANGED TO A
004000*                             4-CHARACTER COMPARE INSTEAD OF A
004100*                             FULL-FIELD COMPARE, SEE 100-DECIDE-
004150*                             APPROVAL.
004200*    02/11/04  SA    TKT#5190 REVIEWED, NO CHANGE.
004250*    06/14/06  LF    TKT#5814 LK-PAYMENT-KEY AND LK-ORDER-ID NOW
004260*                             CARRY REDEFINES BREAKDOWNS, MATCHING
004270*                             HOW ORDER-MASTER BREAKS OUT ITS OWN
004280*                             ORDER-ID; 100-DECIDE-APPROVAL USES
004290*                             LK-KEY-PREFIX-R INSTEAD OF A REF-MOD
004291*                             ON LK-PAYMENT-KEY.
004300*    11/14/07  CO    TKT#6277  STANDARDS GROUP AUDIT ASKED WHY RULE 2
004310*                             (LK-AMOUNT < 0) IS NEVER SEEN TO FIRE IN
004320*                             PRODUCTION -- DOCUMENTED AT 100-DECIDE-
004330*                             APPROVAL BELOW.  APPROVE-PAYMENT-BATCH
004340*                             ALREADY REJECTS AMOUNT_MISMATCH BEFORE
004350*                             CALLING THIS PROGRAM FOR ANY AMOUNT
004360*                             THAT DOESN'T EXACTLY MATCH ORDER-
004370*                             MASTER'S TOTAL-AMOUNT, WHICH IS NEVER
004380*                             NEGATIVE.  NO LOGIC CHANGE.
004390*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500*
006600 01  WS-KEY-PREFIX-HOLD              PIC X(04).
006700*
006800 LINKAGE SECTION.
006900*
007000 01  LK-PG-REQUEST.
007100     05  LK-PAYMENT-KEY              PIC X(100).
007110     05  LK-PAYMENT-KEY-R REDEFINES LK-PAYMENT-KEY.
007120         10  LK-KEY-PREFIX-R             PIC X(04).
007130         10  LK-KEY-REMAINDER-R          PIC X(96).
007200     05  LK-ORDER-ID                 PIC X(50).
007210     05  LK-ORDER-ID-R REDEFINES LK-ORDER-ID.
007220         10  LK-ORDER-ID-PREFIX-R        PIC X(04).
007230         10  LK-ORDER-ID-REST-R          PIC X(46).
007300     05  LK-AMOUNT                   PIC S9(11).
007350     05  FILLER                      PIC X(10).
007400*
007500 01  LK-PG-RESULT.
007600     05  LK-APPROVED-SWITCH          PIC X(01).
007700         88  LK-PG-APPROVED              VALUE "Y".
007800         88  LK-PG-DECLINED              VALUE "N".
007900     05  LK-RESULT-CODE              PIC X(50).
008000     05  LK-RESULT-MESSAGE           PIC X(500).
008010     05  LK-RESULT-MESSAGE-R REDEFINES LK-RESULT-MESSAGE.
008020         10  LK-RESULT-MSG-HEAD-R        PIC X(60).
008030         10  FILLER                      PIC X(440).
008050     05  FILLER                      PIC X(10).
008100*
008200 PROCEDURE DIVISION USING LK-PG-REQUEST LK-PG-RESULT.
008300*
008400 000-MAIN-LOGIC.
008500*
008600     PERFORM 100-DECIDE-APPROVAL.
008700     GOBACK.
008800*
008900 000-EXIT.
009000     EXIT.
009100*___________________________________________________________________
009200*
009300*    100-DECIDE-APPROVAL -- THE THREE PG RULES, FIRST MATCH WINS.
009400*    ORDER-ID IS NOT ACTUALLY EXAMINED BY ANY RULE TODAY, BUT IT IS
009500*    PASSED IN BECAUSE THE PAYMENT SYSTEM'S OWN MOCK GATEWAY TAKES
009550*    IT AS AN ARGUMENT; KEPT HERE FOR FIDELITY IN CASE A FUTURE
009600*    RULE NEEDS IT.
009650*
009660*    RULE 2, THE LK-AMOUNT < 0 CHECK BELOW, CANNOT ACTUALLY FIRE ON
009670*    THE MAIN PATH AS THIS SHOP RUNS IT TODAY -- APPROVE-PAYMENT-
009680*    BATCH REJECTS AMOUNT_MISMATCH BEFORE IT EVER CALLS THIS PROGRAM
009690*    WHENEVER THE REQUEST AMOUNT DOES NOT EQUAL ORDER-MASTER'S
009691*    TOTAL-AMOUNT, AND TOTAL-AMOUNT IS ALWAYS A POSITIVE PRODUCT OF
009692*    DISCOUNT-PRICE AND QUANTITY, SO A NEGATIVE LK-AMOUNT CAN NEVER
009693*    MATCH AND REACH THIS PARAGRAPH.  CARRIED FORWARD FROM THE
009694*    PAYMENT SYSTEM'S OWN GATEWAY RULE SET FOR FIDELITY, LIKE THE
009695*    430-CHECK-PAYMENT-STATE-GUARD IN APPROVE-PAYMENT-BATCH -- NOT
009696*    BECAUSE IT DOES ANYTHING ON THIS PATH TODAY.
009700*
009900 100-DECIDE-APPROVAL.
010000*
010100     MOVE LK-KEY-PREFIX-R TO WS-KEY-PREFIX-HOLD.
010200*
010300     IF WS-KEY-PREFIX-HOLD = "FAIL"
010400         MOVE "N" TO LK-APPROVED-SWITCH
010500         MOVE "PG_INVALID_KEY" TO LK-RESULT-CODE
010600         MOVE "유효하지 않은 결제 키입니다." TO LK-RESULT-MESSAGE
010700     ELSE
010800         IF LK-AMOUNT < 0
010900             MOVE "N" TO LK-APPROVED-SWITCH
011000             MOVE "PG_INVALID_AMOUNT" TO LK-RESULT-CODE
011100             MOVE "유효하지 않은 결제 금액입니다." TO LK-RESULT-MESSAGE
011200         ELSE
011300             MOVE "Y" TO LK-APPROVED-SWITCH
011400             MOVE "0000" TO LK-RESULT-CODE
011500             MOVE "승인 성공" TO LK-RESULT-MESSAGE.
011600*
011700 100-EXIT.
011800     EXIT.
011900*___________________________________________________________________
