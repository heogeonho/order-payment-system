000100*
000200* SLORDTXN.CBL -- FILE-CONTROL entry for the create-order transaction file
000300*
000400     SELECT ORDER-TXN-IN
000500         ASSIGN TO "ORDTXNIN"
000600         ORGANIZATION IS SEQUENTIAL
000700         FILE STATUS IS ORDTXN-FILE-STATUS.
