000100*
000200* SLPAYRSP.CBL -- FILE-CONTROL entry for the approve-payment response file
000300*
000400     SELECT PAYMENT-RESPONSE-OUT
000500         ASSIGN TO "PAYRRESP"
000600         ORGANIZATION IS SEQUENTIAL
000700         FILE STATUS IS PAYRSP-FILE-STATUS.
