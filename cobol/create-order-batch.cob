000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. create-order-batch.
000300*
000400 AUTHOR. L. FORTUNATO.
000500 INSTALLATION. MERIDIAN DATA SERVICES.
000600 DATE-WRITTEN. 06/01/87.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*
001000*-------------------------------------------------------------------*
001100*                                                                   *
001200*   C R E A T E - O R D E R - B A T C H                             *
001300*                                                                   *
001400*   READS ORDER-TXN-IN, ONE CREATE-ORDER-REQUEST PER RECORD, AND    *
001500*   FOR EACH ONE: VALIDATES QUANTITY, LOOKS UP THE PRODUCT AND      *
001600*   PRICES THE ORDER, GENERATES THE NEXT ORDER-ID, WRITES THE NEW   *
001700*   ORDER-MASTER RECORD, LOGS AN ORDER-HISTORY RECORD, AND WRITES   *
001800*   ONE ORDER-RESPONSE-OUT RECORD PER INPUT TRANSACTION WHETHER IT  *
001900*   WAS ACCEPTED OR REJECTED.  REPLACES THE OLD VOUCHER-ENTRY       *
002000*   SCREEN -- THIS RUN IS UNATTENDED, THE OPERATOR JUST SUBMITS     *
002100*   THE JOB.                                                        *
002200*                                                                   *
002300*-------------------------------------------------------------------*
002400*
002500* CHANGE LOG.
002600*
002700*    DATE      BY    TICKET   DESCRIPTION
002800*    --------  ----  -------  -------------------------------------
002900*    06/01/87  LF    N/A      ORIGINAL PROGRAM (VOUCHER-MAINTENANCE
003000*                             REWRITTEN AS A BATCH ORDER-ENTRY RUN).
003100*    02/23/89  LF    N/A      ADDED OUT-OF-STOCK REJECT, RULE WAS
003200*                             MISSING FROM THE FIRST CUT.
003300*    07/17/90  SA    N/A      PRICING NOW USES DISCOUNT-PRICE, NOT
003400*                             BASE-PRICE -- PRODUCT FILE LAYOUT
003500*                             CHANGED TO CARRY BOTH.
003600*    05/02/92  LF    N/A      ORDER-ID SWITCHED FROM A STRAIGHT
003700*                             DAY COUNTER TO THE ORD-YYYYMMDD-NNNN
003800*                             FORMAT TO MATCH THE ORDER SYSTEM'S
003900*                             OWN NUMBERING.
004000*    11/09/94  CO    N/A      ORDER-HISTORY LOGGING ADDED.
004100*    01/08/99  SA    Y2K-118  YEAR 2000 REVIEW.  ORDER-ID AND ALL
004200*                             TIMESTAMPS NOW CARRY A FULL 4-DIGIT
004300*                             CENTURY AND YEAR THROUGHOUT; NO
004400*                             2-DIGIT YEAR FIELDS REMAIN IN THIS
004500*                             PROGRAM.  SEE ALSO WSSTAMP.CBL.
004600*    06/14/00  CO    TKT#3318 RUN NOW CONTINUES PAST A SINGLE BAD
004700*                             TRANSACTION INSTEAD OF ABENDING --
004800*                             REJECTS ARE LOGGED TO THE RESPONSE
004900*                             FILE AND COUNTED, NOT FATAL.
005000*    08/22/01  CO    TKT#4502 REJECT-DETAIL TEXT NOW CARRIES BOTH
005100*                             THE REQUESTED AND AVAILABLE QUANTITY
005200*                             FOR OUT_OF_STOCK, PER ORDER SYSTEM
005300*                             GROUP REQUEST.
005400*    02/11/04  SA    TKT#5190 REVIEWED FOR STOCK-DECREMENT AUDIT --
005500*                             CONFIRMED STOCK IS STILL NOT
005600*                             DECREMENTED ANYWHERE IN THIS RUN OR
005700*                             IN APPROVE-PAYMENT-BATCH.  ORDER
005800*                             SYSTEM GROUP CONFIRMED THIS IS
005900*                             INTENTIONAL FOR NOW, NOT A BUG ON
006000*                             OUR SIDE.  LEAVING AS-IS.
006050*    09/12/07  SA    TKT#6203  STANDARDS GROUP AUDIT -- WORKING-
006060*                             STORAGE SWITCHES AND FILE-STATUS
006070*                             FIELDS WERE BUCKETED UNDER A FEW
006080*                             GROUP NAMES (WS-SWITCHES AND THE
006090*                             LIKE); BROKEN BACK OUT TO ONE 01 PER
006095*                             SWITCH/STATUS AND 77-LEVEL SCRATCH
006097*                             FIELDS, MATCHING HOW EVERY OTHER
006099*                             PROGRAM IN THIS SHOP CARRIES ITS
006100*                             WORKING-STORAGE.  NO LOGIC CHANGE.
006120*    10/03/07  SA    TKT#6241  ADDED WS-PAYLOAD-ORDER-ID/PAYMENT-KEY/
006130*                             AMOUNT, UNUSED IN THIS PROGRAM, SO THE
006140*                             COPY OF PLHISTORY.CBL MATCHES THE ONE
006150*                             APPROVE-PAYMENT-BATCH CARRIES -- THAT
006160*                             PROGRAM'S PAYMENT_APPROVED/FAILED
006165*                             HISTORY RECORDS WERE CARRYING STALE
006170*                             ORDER-CREATE PAYLOAD DATA; SEE THAT
006180*                             PROGRAM'S LOG.  NO LOGIC CHANGE HERE.
006200*    11/14/07  CO    TKT#6277  300-BUILD-AND-WRITE-ORDER WAS CALLING
006210*                             700-GENERATE-NEXT-ORDER-ID BEFORE
006220*                             900-STAMP-CURRENT-DATE-TIME -- THE
006230*                             ORDER-ID AND THE CONTROL-FILE DAILY-
006240*                             RESET COMPARE BOTH KEY OFF
006250*                             WSTMP-TODAY-CCYYMMDD, WHICH ISN'T SET
006260*                             UNTIL THE STAMP PARAGRAPH RUNS.  FIRST
006270*                             ORDER OF EVERY RUN WAS GETTING
006280*                             ORD-00000000-NNNN.  SWAPPED THE TWO
006290*                             PERFORM LINES.
006300*
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM.
008000*
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     COPY "SLPRDMST.CBL".
008400     COPY "SLORDTXN.CBL".
008500     COPY "SLORDMST.CBL".
008600     COPY "SLORDHST.CBL".
008700     COPY "SLORDRSP.CBL".
008800     COPY "SLCONTRL.CBL".
008900*
009000 DATA DIVISION.
009100 FILE SECTION.
009200     COPY "FDPRDMST.CBL".
009300     COPY "FDORDTXN.CBL".
009400     COPY "FDORDMST.CBL".
009500     COPY "FDORDHST.CBL".
009600     COPY "FDORDRSP.CBL".
009700     COPY "FDCONTRL.CBL".
009800*
009900 WORKING-STORAGE SECTION.
010000*
010100     COPY "WSSTAMP.CBL".
010200*
010300 01  PRDMST-FILE-STATUS              PIC XX.
010310     88  PRDMST-SUCCESSFUL              VALUE "00".
010320     88  PRDMST-AT-END                  VALUE "10".
010330*
010340 01  ORDTXN-FILE-STATUS              PIC XX.
010350     88  ORDTXN-SUCCESSFUL              VALUE "00".
010360     88  ORDTXN-AT-END                  VALUE "10".
010370*
010380 01  ORDMST-FILE-STATUS              PIC XX.
010390     88  ORDMST-SUCCESSFUL              VALUE "00".
010400     88  ORDMST-AT-END                  VALUE "10".
010410*
010420 01  ORDHST-FILE-STATUS              PIC XX.
010430     88  ORDHST-SUCCESSFUL              VALUE "00".
010440*
010450 01  ORDRSP-FILE-STATUS              PIC XX.
010460     88  ORDRSP-SUCCESSFUL              VALUE "00".
010470*
010480 01  CTLFIL-FILE-STATUS              PIC XX.
010490     88  CTLFIL-SUCCESSFUL              VALUE "00".
010500*
010510 01  WS-END-OF-TXN-SWITCH            PIC X VALUE "N".
010520     88  END-OF-TXN                      VALUE "Y".
010530*
010540 01  WS-ORDER-REJECTED-SWITCH        PIC X VALUE "N".
010550     88  ORDER-REJECTED                 VALUE "Y".
010560*
010570 01  WS-PRODUCT-FOUND-SWITCH         PIC X VALUE "N".
010580     88  PRODUCT-FOUND                  VALUE "Y".
010590*
010600 01  WS-PRODUCT-AVAILABLE-SWITCH     PIC X VALUE "N".
010610     88  PRODUCT-AVAILABLE              VALUE "Y".
010620*
010630 01  WS-PRODUCT-IN-STOCK-SWITCH      PIC X VALUE "N".
010640     88  PRODUCT-IN-STOCK                VALUE "Y".
010650*
010660 77  WS-PRODUCT-TABLE-COUNT          PIC 9(05) COMP.
010670 77  WS-PRODUCT-TABLE-MAX            PIC 9(05) COMP VALUE 5000.
010680*
010690 01  PROD-TABLE.
010700     05  PROD-TAB-ENTRY OCCURS 1 TO 5000 TIMES
010710                 DEPENDING ON WS-PRODUCT-TABLE-COUNT
010720                 INDEXED BY PROD-TAB-IX.
010730         10  PT-PRODUCT-ID          PIC 9(09).
010740         10  PT-PRODUCT-NAME        PIC X(100).
010750         10  PT-DISCOUNT-PRICE      PIC 9(09).
010760         10  PT-AVAILABLE-STOCK     PIC 9(07).
010770         10  PT-AVAILABLE-FLAG      PIC X(01).
010780         10  FILLER                 PIC X(10).
010790*
010800 77  WS-LOOKUP-PRODUCT-ID            PIC 9(09).
010810 77  WS-LOOKUP-QUANTITY              PIC 9(05).
010820 77  WS-REJECT-REASON                PIC X(30).
010830 77  WS-REJECT-DETAIL                PIC X(60).
010840 77  WS-NEW-ORDER-ID                 PIC X(50).
010850 77  WS-NEW-PAYMENT-ID               PIC 9(09).
010860 77  WS-NEW-HISTORY-ID               PIC 9(09).
010870 77  WS-NEW-TOTAL-AMOUNT             PIC 9(11).
010880 77  WS-HIST-EVENT-TYPE              PIC X(30).
010890 77  WS-PAYLOAD-USER-ID              PIC 9(09).
010900 77  WS-PAYLOAD-PRODUCT-ID           PIC 9(09).
010910 77  WS-PAYLOAD-QUANTITY             PIC 9(05).
010912 77  WS-PAYLOAD-ORDER-ID             PIC X(50).
010914 77  WS-PAYLOAD-PAYMENT-KEY          PIC X(100).
010916 77  WS-PAYLOAD-AMOUNT               PIC 9(11).
010920*
017600 LINKAGE SECTION.
017700*
017800     COPY "LKCOUNTS.CBL".
017900*
018000 PROCEDURE DIVISION USING RUN-COUNTS-RECORD.
018100*
018200 000-MAIN-LOGIC.
018300*
018400     PERFORM 100-OPEN-RUN-FILES.
018500     PERFORM 600-LOAD-PRODUCT-TABLE.
018600     PERFORM 110-READ-ORDER-TXN-RECORD.
018700     PERFORM 200-PROCESS-ONE-ORDER-REQUEST
018800         UNTIL END-OF-TXN.
018900     PERFORM 900-CLOSE-RUN-FILES.
019000     GOBACK.
019100*
019200 000-EXIT.
019300     EXIT.
019400*___________________________________________________________________
019500*
019600 100-OPEN-RUN-FILES.
019700*
019800     OPEN INPUT ORDER-TXN-IN.
019900     IF NOT ORDTXN-SUCCESSFUL
020000         MOVE "ORDER-TXN-IN" TO WS-ABORT-FILE-NAME
020100         MOVE ORDTXN-FILE-STATUS TO WS-ABORT-FILE-STATUS
020200         MOVE "100-OPEN-RUN-FILES" TO WS-ABORT-PARAGRAPH
020300         PERFORM 910-ABORT-RUN-ON-FILE-ERROR.
020400*
020500     OPEN EXTEND ORDER-MASTER.
020600     IF NOT ORDMST-SUCCESSFUL
020700         MOVE "ORDER-MASTER" TO WS-ABORT-FILE-NAME
020800         MOVE ORDMST-FILE-STATUS TO WS-ABORT-FILE-STATUS
020900         MOVE "100-OPEN-RUN-FILES" TO WS-ABORT-PARAGRAPH
021000         PERFORM 910-ABORT-RUN-ON-FILE-ERROR.
021100*
021200     OPEN OUTPUT ORDER-RESPONSE-OUT.
021300     IF NOT ORDRSP-SUCCESSFUL
021400         MOVE "ORDER-RESPONSE-OUT" TO WS-ABORT-FILE-NAME
021500         MOVE ORDRSP-FILE-STATUS TO WS-ABORT-FILE-STATUS
021600         MOVE "100-OPEN-RUN-FILES" TO WS-ABORT-PARAGRAPH
021700         PERFORM 910-ABORT-RUN-ON-FILE-ERROR.
021800*
021900 100-EXIT.
022000     EXIT.
022100*___________________________________________________________________
022200*
022300 110-READ-ORDER-TXN-RECORD.
022400*
022500     READ ORDER-TXN-IN
022600         AT END
022700             MOVE "Y" TO WS-END-OF-TXN-SWITCH.
022900*
023000 110-EXIT.
023100     EXIT.
023200*___________________________________________________________________
023300*
023400* 200-PROCESS-ONE-ORDER-REQUEST -- ONE PASS OF THE READ LOOP.  DOES
023500*     NOT ABEND ON A REJECTED TRANSACTION (TKT#3318) -- THE RUN
023600*     KEEPS GOING AND THE NEXT TRANSACTION IS UNAFFECTED.
023700*
023800 200-PROCESS-ONE-ORDER-REQUEST.
023900*
024000     MOVE "N" TO WS-ORDER-REJECTED-SWITCH.
024100     MOVE SPACES TO WS-REJECT-REASON WS-REJECT-DETAIL.
024200*
024300     PERFORM 210-VALIDATE-QUANTITY.
024400     IF NOT ORDER-REJECTED
024450         PERFORM 220-VALIDATE-AND-PRICE-PRODUCT.
024480*
024600     IF ORDER-REJECTED
024800         ADD 1 TO RC-ORDERS-REJECTED
024900         PERFORM 500-WRITE-REJECT-RESPONSE
025000     ELSE
025100         PERFORM 300-BUILD-AND-WRITE-ORDER
025200         PERFORM 400-WRITE-ACCEPT-RESPONSE.
025300*
025400     PERFORM 110-READ-ORDER-TXN-RECORD.
025500*
025600 200-EXIT.
025700     EXIT.
025800*___________________________________________________________________
025900*
026000* 210-VALIDATE-QUANTITY -- BUSINESS RULE "QUANTITY VALIDATION".
026100*
026200 210-VALIDATE-QUANTITY.
026300*
026400     IF CORD-QUANTITY = ZERO
026500         MOVE "Y" TO WS-ORDER-REJECTED-SWITCH
026600         MOVE "QUANTITY_INVALID" TO WS-REJECT-REASON
026700         MOVE "QUANTITY MUST BE GREATER THAN ZERO" TO WS-REJECT-DETAIL
026900         ADD 1 TO RC-REJECT-QTY-INVALID.
027000*
027100 210-EXIT.
027200     EXIT.
027300*___________________________________________________________________
027400*
027500* 220-VALIDATE-AND-PRICE-PRODUCT -- PRODUCTSERVICE STEPS 1-4, THEN
027600*     ORDERSERVICE STEP 3 (PRICING) WHEN THE PRODUCT CLEARS.
027700*
027800 220-VALIDATE-AND-PRICE-PRODUCT.
027900*
028000     MOVE CORD-PRODUCT-ID TO WS-LOOKUP-PRODUCT-ID.
028100     PERFORM 610-LOOK-UP-PRODUCT-RECORD.
028200*
028300     IF NOT PRODUCT-FOUND
028400         MOVE "Y" TO WS-ORDER-REJECTED-SWITCH
028500         MOVE "PRODUCT_NOT_FOUND" TO WS-REJECT-REASON
028600         MOVE "NO PRODUCT-MASTER RECORD FOR THE REQUESTED PRODUCT-ID"
028700             TO WS-REJECT-DETAIL
028900         ADD 1 TO RC-REJECT-PRODUCT-NF
029000     ELSE
029100         PERFORM 620-CHECK-PRODUCT-AVAILABLE
029200         IF NOT PRODUCT-AVAILABLE
029300             MOVE "Y" TO WS-ORDER-REJECTED-SWITCH
029400             MOVE "PRODUCT_NOT_AVAILABLE" TO WS-REJECT-REASON
029500             MOVE "PRODUCT IS FLAGGED UNAVAILABLE OR OUT OF STOCK"
029600                 TO WS-REJECT-DETAIL
029800             ADD 1 TO RC-REJECT-PRODUCT-NA
029900         ELSE
030000             MOVE CORD-QUANTITY TO WS-LOOKUP-QUANTITY
030100             PERFORM 630-CHECK-PRODUCT-STOCK
030200             IF NOT PRODUCT-IN-STOCK
030300                 MOVE "Y" TO WS-ORDER-REJECTED-SWITCH
030400                 MOVE "OUT_OF_STOCK" TO WS-REJECT-REASON
030500                 STRING "REQUESTED " DELIMITED BY SIZE
030600                        CORD-QUANTITY DELIMITED BY SIZE
030700                        " AVAILABLE " DELIMITED BY SIZE
030800                        PT-AVAILABLE-STOCK (PROD-TAB-IX)
030900                             DELIMITED BY SIZE
031000                   INTO WS-REJECT-DETAIL
031200                 ADD 1 TO RC-REJECT-OUT-OF-STOCK
031300             ELSE
031400                 COMPUTE WS-NEW-TOTAL-AMOUNT ROUNDED =
031500                     PT-DISCOUNT-PRICE (PROD-TAB-IX) * CORD-QUANTITY.
031600*
031700 220-EXIT.
031800     EXIT.
031900*___________________________________________________________________
032000*
032100* 300-BUILD-AND-WRITE-ORDER -- ORDERSERVICE STEPS 4-6.  STOCK IS
032200*     NOT DECREMENTED HERE -- SEE THE 02/11/04 CHANGE-LOG ENTRY
032300*     ABOVE.  THIS IS THE SAME BEHAVIOR AS THE ORDER SYSTEM THIS
032400*     RUN WAS MODELED FROM, NOT AN OVERSIGHT ON OUR PART.
032500*
032600 300-BUILD-AND-WRITE-ORDER.
032700*
032800     PERFORM 900-STAMP-CURRENT-DATE-TIME.
032900     PERFORM 700-GENERATE-NEXT-ORDER-ID.
033000*
033100     MOVE WS-NEW-ORDER-ID     TO ORD-ORDER-ID.
033200     MOVE CORD-USER-ID        TO ORD-USER-ID.
033300     MOVE CORD-PRODUCT-ID     TO ORD-PRODUCT-ID.
033400     MOVE CORD-QUANTITY       TO ORD-QUANTITY.
033500     MOVE WS-NEW-TOTAL-AMOUNT TO ORD-TOTAL-AMOUNT.
033600     MOVE "PENDING_PAYMENT"   TO ORD-STATUS.
033700     MOVE WSTMP-STAMP-19      TO ORD-CREATED-AT.
033800     MOVE WSTMP-STAMP-19      TO ORD-UPDATED-AT.
033900*
034000     WRITE ORDER-RECORD.
034200     ADD 1 TO RC-ORDERS-CREATED.
034300*
034400     MOVE "ORDER_CREATED"     TO WS-HIST-EVENT-TYPE.
034500     MOVE CORD-USER-ID        TO WS-PAYLOAD-USER-ID.
034600     MOVE CORD-PRODUCT-ID     TO WS-PAYLOAD-PRODUCT-ID.
034700     MOVE CORD-QUANTITY       TO WS-PAYLOAD-QUANTITY.
034800     PERFORM 800-APPEND-ORDER-HISTORY-RECORD.
034900*
035000 300-EXIT.
035100     EXIT.
035200*___________________________________________________________________
035300*
035400 400-WRITE-ACCEPT-RESPONSE.
035500*
035600     MOVE SPACES TO ORDER-RESPONSE-RECORD.
035700     MOVE WS-NEW-ORDER-ID     TO ORSP-ORDER-ID.
035800     MOVE CORD-USER-ID        TO ORSP-USER-ID.
035900     MOVE CORD-PRODUCT-ID     TO ORSP-PRODUCT-ID.
036000     MOVE CORD-QUANTITY       TO ORSP-QUANTITY.
036100     MOVE WS-NEW-TOTAL-AMOUNT TO ORSP-TOTAL-AMOUNT.
036200     MOVE "PENDING_PAYMENT"   TO ORSP-STATUS.
036300     MOVE "0000"              TO ORSP-RESULT-CODE.
036400     WRITE ORDER-RESPONSE-RECORD.
036500*
036600 400-EXIT.
036700     EXIT.
036800*___________________________________________________________________
036900*
037000 500-WRITE-REJECT-RESPONSE.
037100*
037200     MOVE SPACES TO ORDER-RESPONSE-RECORD.
037300     MOVE CORD-USER-ID        TO ORSP-USER-ID.
037400     MOVE CORD-PRODUCT-ID     TO ORSP-PRODUCT-ID.
037500     MOVE CORD-QUANTITY       TO ORSP-QUANTITY.
037600     MOVE "REJECTED"          TO ORSP-STATUS.
037700     MOVE "9999"              TO ORSP-RESULT-CODE.
037800     MOVE WS-REJECT-REASON    TO ORSP-REJECT-REASON.
037900     MOVE WS-REJECT-DETAIL    TO ORSP-REJECT-DETAIL.
038000     WRITE ORDER-RESPONSE-RECORD.
038100*
038200 500-EXIT.
038300     EXIT.
038400*___________________________________________________________________
038500*
038600 900-CLOSE-RUN-FILES.
038700*
038800     CLOSE ORDER-TXN-IN ORDER-MASTER ORDER-RESPONSE-OUT.
038900*
039000 900-EXIT.
039100     EXIT.
039200*___________________________________________________________________
039250*
039260* 999-ABEND-EXIT -- 910-ABORT-RUN-ON-FILE-ERROR (COPY PLGENERAL.CBL)
039270*     GOES HERE ON A FILE ERROR.  A FILE ERROR IN THIS RUN MEANS
039280*     PRODUCT-MASTER, ORDER-TXN-IN OR ORDER-MASTER CANNOT BE
039290*     TRUSTED, SO THE WHOLE JOB STOPS HERE RATHER THAN RETURNING
039291*     CONTROL TO ORDER-SETTLEMENT-RUN TO CALL THE NEXT PROGRAM.
039292*
039293 999-ABEND-EXIT.
039294*
039295     STOP RUN.
039296*
039297*___________________________________________________________________
039298*
039300     COPY "PLPRODUCT.CBL".
039500     COPY "PLORDERID.CBL".
039600     COPY "PLHISTORY.CBL".
039700     COPY "PLGENERAL.CBL".
