000100*
000200* FDPRDMST.CBL -- product master record layout
000300*
000400*-------------------------------------------------------------------------
000500*    One record per catalog product.  Read-only input; loaded whole
000600*    into PROD-TABLE (PLPRODUCT.CBL) at the top of a create-order
000700*    run since there is no indexed access to this file.
000800*-------------------------------------------------------------------------
000900*
001000 FD  PRODUCT-MASTER
001100     LABEL RECORDS ARE STANDARD.
001200*
001300 01  PRODUCT-RECORD.
001400     05  PROD-ID                 PIC 9(09).
001500     05  PROD-NAME               PIC X(100).
001600     05  PROD-BASE-PRICE         PIC 9(09).
001700     05  PROD-DISCOUNT-PRICE     PIC 9(09).
001800     05  PROD-AVAILABLE-STOCK    PIC 9(07).
001900     05  PROD-AVAILABLE-FLAG     PIC X(01).
002000         88  PROD-IS-AVAILABLE       VALUE "Y".
002100     05  PROD-CREATED-AT         PIC X(19).
002200     05  PROD-CREATED-AT-R REDEFINES PROD-CREATED-AT.
002300         10  PROD-CR-CCYY        PIC 9(04).
002400         10  FILLER              PIC X(01).
002500         10  PROD-CR-MM          PIC 9(02).
002600         10  FILLER              PIC X(01).
002700         10  PROD-CR-DD          PIC 9(02).
002800         10  FILLER              PIC X(09).
002900     05  FILLER                  PIC X(20).
